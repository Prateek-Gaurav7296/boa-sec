000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     RSKVNRM.
000500 AUTHOR.         E J TURETSKY.
000600 INSTALLATION.   RISK ENGINEERING - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   09 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  SUBROUTINE - SIGNAL NORMALIZATION.
001200*               CONVERTS THE RAW BROWSER SIGNALS ON A SIGNAL-REC
001300*               INTO THE NORMALIZED 0/1 FLAGS AND COUNTS USED BY
001400*               THE ISSUE DETECTION AND SCORING SUBROUTINES.
001500*               CALLED ONCE PER SESSION BY RSKVDT1.
001600*=================================================================
001700*
001800* HISTORY OF MODIFICATION:
001900*
002000*=================================================================
002100*
002200* TAG      DEV    DATE        DESCRIPTION
002300*
002400*-----------------------------------------------------------------
002500*
002600* RSK0001  EJT    09/03/1994 - INITIAL VERSION.
002700*                             - BOOLEAN FLAGS AND IFRAME COUNTS
002800*                               ONLY, NO CLICK TIMING YET.
002900*-----------------------------------------------------------------
003000*
003100* RSK0022  MFT    14/07/1997 - REQ 1188 - NEGATIVE IFRAME COUNTS
003200*                               ON MALFORMED INPUT NOW FORCED TO
003300*                               ZERO INSTEAD OF ABENDING ON THE
003400*                               DOWNSTREAM COMPUTE.
003500*-----------------------------------------------------------------
003600*
003700* RSK0037  RJH    04/02/1999 - Y2K REMEDIATION - REVIEWED, THIS
003800*                               PROGRAM HOLDS NO DATE FIELDS,
003900*                               CLOSED WITH NO CHANGE.
004000*-----------------------------------------------------------------
004100*
004200* RSK0071  SCT    30/09/2004 - REQ 4471 - ADDED RAPID-CLICKING
004300*                               DETECTION FROM THE AVERAGE CLICK
004400*                               INTERVAL FIELD.
004500*-----------------------------------------------------------------
004510*
004520* RSK0094  PAK    19/03/2009 - REQ 6117 - WK-C-SIGNAL-REC-ALT WAS
004530*                               DEFINED OCCURS 263 TIMES, THREE
004540*                               BYTES LONGER THAN SIGNAL-REC AFTER
004550*                               THE UNNEEDED TRAILING FILLER WAS
004560*                               DROPPED FROM RSKSIGR.  RESIZED TO
004570*                               260 TO MATCH.
004580*-----------------------------------------------------------------
004600*
004700 EJECT
004800*********************
004900 ENVIRONMENT DIVISION.
005000*********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                       ON  STATUS IS U0-ON
005700                       OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600*************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM RSKVNRM   **".
007100
007200*------------------ PROGRAM WORKING STORAGE ---------------------*
007300 01  WK-N-WORK-AREA.
007400     05  WK-N-RAW-IFRAME-CT          PIC S9(05) COMP OCCURS 4 TIMES.
007450     05  FILLER                      PIC X(02).
007460
007470 01  WK-N-WORK-AREA-ALT REDEFINES WK-N-WORK-AREA.
007480     05  WK-N-WORK-BYTE              PIC X(01) OCCURS 22 TIMES.
007490*                                RSK0071 - RAW-BYTE VIEW USED WHEN
007495*                                DUMPING THIS AREA UNDER TRACE.
007500
007600 COPY RSKCMWS.
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 COPY RSKSIGR.
008450
008500 01  WK-C-SIGNAL-REC-ALT REDEFINES SIGNAL-REC.
008520     05  WK-C-SIGNAL-BYTE            PIC X(01) OCCURS 260 TIMES.
008540*                                RSK0071 - RAW-BYTE VIEW USED WHEN
008545*                                DUMPING SIGNAL-REC UNDER TRACE.
008550 COPY RSKNRML.
008560
008570 01  WK-NRML-BYTE-VIEW REDEFINES WK-NRML.
008580     05  WK-NRML-BYTE                PIC X(01) OCCURS 22 TIMES.
008590*                                RSK0071 - RAW-BYTE VIEW USED WHEN
008595*                                DUMPING NORMALIZED SIGNALS UNDER TRACE.
008900 EJECT
009000********************************************
009100 PROCEDURE DIVISION USING SIGNAL-REC, WK-NRML.
009200********************************************
009300 MAIN-MODULE.
009400     PERFORM A000-NORMALIZE-FLAGS
009500        THRU A099-NORMALIZE-FLAGS-EX.
009600     PERFORM A200-NORMALIZE-IFRAME-COUNTS
009700        THRU A299-NORMALIZE-IFRAME-COUNTS-EX.
009800     PERFORM A300-CHECK-RAPID-CLICK
009900        THRU A399-CHECK-RAPID-CLICK-EX.
010000     EXIT PROGRAM.
010100
010200*-----------------------------------------------------------------*
010300* NORMALIZE THE EIGHT 'Y'/'N' AUTOMATION FLAGS TO 0/1.            *
010400*-----------------------------------------------------------------*
010500 A000-NORMALIZE-FLAGS.
010600     IF      SIG-WEBDRIVER-FLAG        = "Y"
010700             MOVE 1 TO NRM-WEBDRIVER
010800     ELSE
010900             MOVE 0 TO NRM-WEBDRIVER.
011000
011100     IF      SIG-WEBDRIVER-SCRIPT-FN   = "Y"
011200             MOVE 1 TO NRM-WEBDRIVER-SCRIPT-FN
011300     ELSE
011400             MOVE 0 TO NRM-WEBDRIVER-SCRIPT-FN.
011500
011600     IF      SIG-FUNCTION-TAMPERED     = "Y"
011700             MOVE 1 TO NRM-FUNCTION-TAMPERED
011800     ELSE
011900             MOVE 0 TO NRM-FUNCTION-TAMPERED.
012000
012100     IF      SIG-IFRAME-MISMATCH       = "Y"
012200             MOVE 1 TO NRM-IFRAME-MISMATCH
012300     ELSE
012400             MOVE 0 TO NRM-IFRAME-MISMATCH.
012500
012600     IF      SIG-HEADLESS-BROWSER      = "Y"
012700             MOVE 1 TO NRM-HEADLESS-BROWSER
012800     ELSE
012900             MOVE 0 TO NRM-HEADLESS-BROWSER.
013000
013100     IF      SIG-STORAGE-BLOCKED       = "Y"
013200             MOVE 1 TO NRM-STORAGE-BLOCKED
013300     ELSE
013400             MOVE 0 TO NRM-STORAGE-BLOCKED.
013500
013600     IF      SIG-FETCH-OVERRIDDEN      = "Y"
013700             MOVE 1 TO NRM-FETCH-OVERRIDDEN
013800     ELSE
013900             MOVE 0 TO NRM-FETCH-OVERRIDDEN.
014000
014100*    NOTE - NRM-PAGE-NOT-FROM-ORG AND NRM-REFERRER-NOT-FROM-ORG
014200*    ARE SET BY RSKVHST, NOT BY THIS SUBROUTINE - INITIALIZE THEM
014300*    TO ZERO HERE SO A CALLER THAT SKIPS RSKVHST STILL SEES A
014400*    DEFINED VALUE.
014500     MOVE    0                     TO    NRM-PAGE-NOT-FROM-ORG.
014600     MOVE    0                     TO    NRM-REFERRER-NOT-FROM-ORG.
014700
014800 A099-NORMALIZE-FLAGS-EX.
014900     EXIT.
015000*-----------------------------------------------------------------*
015100* RSK0022 - IFRAME COUNTS ARE TAKEN AS-IS, NEGATIVE COUNTS ARE    *
015200* FORCED TO ZERO.  SIG-IFRAME-XXX ARE UNSIGNED PIC 9 FIELDS SO    *
015300* THEY CANNOT ARRIVE NEGATIVE FROM THE FILE, BUT A REDEFINED      *
015400* SIGNED VIEW IS USED HERE SO A BAD-DATA FEED (LOW-VALUES/SPACES  *
015500* READ AS A NEGATIVE ZONED VALUE) IS CAUGHT THE SAME WAY.        *
015600*-----------------------------------------------------------------*
015700 A200-NORMALIZE-IFRAME-COUNTS.
015800     MOVE    SIG-IFRAME-HIDDEN       TO    WK-N-RAW-IFRAME-CT(1).
015900     MOVE    SIG-IFRAME-OFFSCREEN    TO    WK-N-RAW-IFRAME-CT(2).
016000     MOVE    SIG-IFRAME-CROSS-ORIGIN TO    WK-N-RAW-IFRAME-CT(3).
016100     MOVE    SIG-IFRAME-NOT-FROM-ORG TO    WK-N-RAW-IFRAME-CT(4).
016200
016300     IF      WK-N-RAW-IFRAME-CT(1) IS NEGATIVE
016400             MOVE 0 TO NRM-IFRAME-HIDDEN
016500     ELSE
016600             MOVE WK-N-RAW-IFRAME-CT(1) TO NRM-IFRAME-HIDDEN.
016700
016800     IF      WK-N-RAW-IFRAME-CT(2) IS NEGATIVE
016900             MOVE 0 TO NRM-IFRAME-OFFSCREEN
017000     ELSE
017100             MOVE WK-N-RAW-IFRAME-CT(2) TO NRM-IFRAME-OFFSCREEN.
017200
017300     IF      WK-N-RAW-IFRAME-CT(3) IS NEGATIVE
017400             MOVE 0 TO NRM-IFRAME-CROSS-ORIGIN
017500     ELSE
017600             MOVE WK-N-RAW-IFRAME-CT(3) TO NRM-IFRAME-CROSS-ORIGIN.
017700
017800     IF      WK-N-RAW-IFRAME-CT(4) IS NEGATIVE
017900             MOVE 0 TO NRM-IFRAME-NOT-FROM-ORG
018000     ELSE
018100             MOVE WK-N-RAW-IFRAME-CT(4) TO NRM-IFRAME-NOT-FROM-ORG.
018200
018300 A299-NORMALIZE-IFRAME-COUNTS-EX.
018400     EXIT.
018500*-----------------------------------------------------------------*
018600* RSK0071 - RAPID-CLICKING = 1 WHEN THE AVERAGE CLICK INTERVAL IS *
018700* PRESENT (GREATER THAN ZERO) AND STRICTLY LESS THAN 50.00 MS.    *
018800*-----------------------------------------------------------------*
018900 A300-CHECK-RAPID-CLICK.
019000     IF      SIG-CLICK-INTERVAL-AVG > 0
019100             AND SIG-CLICK-INTERVAL-AVG < 50.00
019200             MOVE 1 TO NRM-RAPID-CLICKING
019300     ELSE
019400             MOVE 0 TO NRM-RAPID-CLICKING.
019500
019600 A399-CHECK-RAPID-CLICK-EX.
019700     EXIT.
019800
019900******************************************************************
020000*************** END OF PROGRAM SOURCE - RSKVNRM ****************
020100******************************************************************
