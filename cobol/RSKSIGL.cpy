000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* RSK0071 SCT 30/09/2004 - REQ 4471 INITIAL VERSION
000400* RSK0080 DLM 11/05/2007 - REQ 5120 DOCUMENTED THE FOLD ALGORITHM
000500*                          IN THE PROGRAM HEADER BANNER, NO LAYOUT
000600*                          CHANGE.
000700* --------------------------------------------------------------------------
000800       01  WK-C-VSIG-RECORD.
000900           05  WK-C-VSIG-INPUT.
001000               10  WK-C-VSIG-USER-AGENT    PIC X(40).
001100               10  WK-C-VSIG-SCREEN-WIDTH  PIC 9(05).
001200               10  WK-C-VSIG-SCREEN-HEIGHT PIC 9(05).
001300               10  WK-C-VSIG-TIMEZONE      PIC X(20).
001350               10  FILLER                  PIC X(02).
001400           05  WK-C-VSIG-OUTPUT.
001500               10  WK-C-VSIG-SIGNATURE     PIC X(16).
001550               10  FILLER                  PIC X(02).
