000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* RSK0001 EJT 09/03/1994 - INITIAL VERSION
000400* RSK0058 SCT 17/06/2003 - REQ 4471 RAISED HOST TABLE LIMIT TO 500
000500* --------------------------------------------------------------------------
000600       01  WK-C-VHST-RECORD.
000700           05  WK-C-VHST-INPUT.
000800               10  WK-C-VHST-URL           PIC X(60).
000900               10  WK-N-VHST-HOST-ENTRIES  PIC 9(05) COMP.
001000               10  WK-C-VHST-HOST-TBL OCCURS 500 TIMES
001100                                       INDEXED BY WK-X-VHST-IDX
001200                                       PIC X(60).
001250               10  FILLER                  PIC X(02).
001300           05  WK-C-VHST-OUTPUT.
001400               10  WK-C-VHST-NOT-FROM-ORG  PIC 9.
001500                   88  WK-C-VHST-SUSPICIOUS         VALUE 1.
001600                   88  WK-C-VHST-OK                 VALUE 0.
001650               10  FILLER                  PIC X(02).
