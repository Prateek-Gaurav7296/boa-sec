000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* RSK0071 SCT 30/09/2004 - REQ 4471 INITIAL VERSION
000400* --------------------------------------------------------------------------
000500       01  WK-C-VDEC-RECORD.
000600           05  WK-C-VDEC-INPUT.
000700               10  WK-N-VDEC-RISK-SCORE    PIC 9(03) COMP.
000750               10  FILLER                  PIC X(02).
000800           05  WK-C-VDEC-OUTPUT.
000900               10  WK-C-VDEC-DECISION      PIC X(10).
000950               10  FILLER                  PIC X(02).
