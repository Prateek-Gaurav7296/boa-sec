000100******************************************************************
000200*                                                                *
000300*    RSKHTBL  -  ALLOWED-HOSTS IN-MEMORY TABLE                   *
000400*    LOADED ONCE BY RSKVDT1 FROM THE HOSTLIST FILE (RECORD       *
000500*    LAYOUT RSKHOSR) AND SEARCHED BY RSKVHST ON EVERY CALL.      *
000600*                                                                *
001000******************************************************************
001100* HISTORY OF MODIFICATION:                                       *
001200******************************************************************
001300* RSK0001 09/03/1994 EJT    - INITIAL VERSION.                   *
001400*----------------------------------------------------------------*
001500* RSK0058 17/06/2003 SCT    - REQ 4471 - RAISED THE TABLE LIMIT  *
001600*                             FROM 100 TO 500 ORG HOSTS.         *
001700*----------------------------------------------------------------*
001800* RSK0080 11/05/2007 DLM    - SPLIT OUT OF RSKHOSR SO THE FD     *
001900*                             RECORD COPYBOOK CARRIES ONLY THE   *
002000*                             ONE HOSTLIST RECORD LAYOUT.        *
002100*----------------------------------------------------------------*
002200 01  WK-C-HOST-TABLE-AREA.
002300     05  WK-N-HOST-MAX           PIC 9(05) COMP VALUE 500.
002400     05  WK-N-HOST-ENTRIES       PIC 9(05) COMP VALUE 0.
002500     05  WK-C-HOST-ENTRY OCCURS 500 TIMES
002600             INDEXED BY WK-X-HOST-IDX
002700                             PIC X(60).
