000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RSKVHST.
000500 AUTHOR.         E J TURETSKY.
000600 INSTALLATION.   RISK ENGINEERING - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   09 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EXTRACT THE HOSTNAME
001200*               FROM A URL AND CHECK IT AGAINST THE ALLOWED-HOSTS
001300*               TABLE LOADED BY RSKVDT1.  USED BOTH FOR THE
001400*               REFERRER CHECK AND THE PAGE-ORIGIN CHECK - THE
001500*               CALLER SUPPLIES WHICHEVER URL IT WANTS TESTED.
001600*=================================================================
001700*
001800* HISTORY OF MODIFICATION:
001900*
002000*=================================================================
002100*
002200* TAG      DEV    DATE        DESCRIPTION
002300*
002400*-----------------------------------------------------------------
002500*
002600* RSK0001  EJT    09/03/1994 - INITIAL VERSION.  TABLE WAS A
002700*                               FIXED 100-ENTRY INDEXED FILE LOOK-
002800*                               UP AT THIS POINT, ONE CALL PER
002900*                               CANDIDATE HOST.
003000*-----------------------------------------------------------------
003100*
003200* RSK0014  MFT    22/11/1996 - REQ 0940 - REWORKED TO SEARCH AN
003300*                               IN-MEMORY TABLE PASSED BY RSKVDT1
003400*                               INSTEAD OF RE-OPENING THE HOST
003500*                               FILE ON EVERY CALL.
003600*-----------------------------------------------------------------
003700*
003800* RSK0071  SCT    30/09/2004 - REQ 4471 - HOSTNAME EXTRACTION NOW
003900*                               SHARED BY THE PAGE-ORIGIN CHECK,
004000*                               NOT JUST THE REFERRER CHECK.
004100*-----------------------------------------------------------------
004200*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900*************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM RSKVHST   **".
006400
006500*------------------ PROGRAM WORKING STORAGE ---------------------*
006600 01  WK-C-HOST-WORK.
006700     05  WK-C-HOST-CANDIDATE         PIC X(60) VALUE SPACES.
006800     05  WK-C-HOST-FOUND-SW          PIC X(01) VALUE "N".
006900         88  WK-C-HOST-FOUND                   VALUE "Y".
007000     05  WK-C-SCHEME-FOUND-SW        PIC X(01) VALUE "N".
007100         88  WK-C-SCHEME-FOUND                 VALUE "Y".
007200     05  WK-C-HOST-END-SW            PIC X(01) VALUE "N".
007300         88  WK-C-HOST-END-SEEN                VALUE "Y".
007400 01  WK-C-HOST-CANDIDATE-TBL REDEFINES WK-C-HOST-WORK.
007500     05  WK-C-HOST-CAND-CHAR         PIC X(01) OCCURS 60 TIMES.
007600     05  FILLER                      PIC X(03).
007700
007800 01  WK-N-HOST-WORK.
007900     05  WK-N-HOST-START             PIC 9(02) COMP VALUE 1.
008000     05  WK-N-HOST-CUT               PIC 9(02) COMP VALUE 0.
008100     05  WK-N-URL-SUB                PIC 9(02) COMP VALUE 1.
008200     05  WK-N-HOST-LEN               PIC 9(02) COMP VALUE 0.
008300 01  WK-N-HOST-WORK-ALT REDEFINES WK-N-HOST-WORK.
008400     05  WK-N-HOST-WORK-BYTE         PIC X(01) OCCURS 8 TIMES.
008500*                                RSK0014 - RAW-BYTE VIEW USED WHEN
008600*                                DUMPING THIS AREA UNDER TRACE.
008700
008800 01  WK-C-URL-UC                     PIC X(60) VALUE SPACES.
008900 01  WK-C-URL-UC-TBL REDEFINES WK-C-URL-UC.
009000     05  WK-C-URL-UC-CHAR            PIC X(01) OCCURS 60 TIMES.
009100
009200 COPY RSKCMWS.
009300
009400*****************
009500 LINKAGE SECTION.
009600*****************
009700 COPY RSKHSTL.
009800 EJECT
009900********************************************
010000 PROCEDURE DIVISION USING WK-C-VHST-RECORD.
010100********************************************
010200 MAIN-MODULE.
010300     PERFORM A000-PROCESS-CALLED-ROUTINE
010400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010500     EXIT PROGRAM.
010600
010700*-----------------------------------------------------------------*
010800 A000-PROCESS-CALLED-ROUTINE.
010900*-----------------------------------------------------------------*
011000     MOVE    0                       TO    WK-C-VHST-NOT-FROM-ORG.
011100     MOVE    SPACES                  TO    WK-C-HOST-CANDIDATE.
011200
011300     IF      WK-C-VHST-URL           = SPACES
011400             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011500
011600     PERFORM B000-EXTRACT-HOSTNAME
011700        THRU B099-EXTRACT-HOSTNAME-EX.
011800
011900     IF      WK-C-HOST-CANDIDATE     = SPACES
012000             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012100
012200     PERFORM C000-SEARCH-HOST-TABLE
012300        THRU C099-SEARCH-HOST-TABLE-EX.
012400
012500     IF      NOT WK-C-HOST-FOUND
012600             MOVE 1 TO WK-C-VHST-NOT-FROM-ORG.
012700
012800 A099-PROCESS-CALLED-ROUTINE-EX.
012900     EXIT.
013000*-----------------------------------------------------------------*
013100* EXTRACT THE HOSTNAME FROM WK-C-VHST-URL - DROP THE SCHEME UP TO *
013200* AND INCLUDING "://" IF PRESENT, THEN TRUNCATE AT THE FIRST OF   *
013300* ':' (PORT), '/' (PATH) OR '?' (QUERY).  THE WORKING COPY IS     *
013400* FOLDED TO UPPER CASE FIRST SO THE SCAN AND THE LATER TABLE      *
013500* SEARCH ARE BOTH CASE-INSENSITIVE.                               *
013600*-----------------------------------------------------------------*
013700 B000-EXTRACT-HOSTNAME.
013800     MOVE    WK-C-VHST-URL           TO    WK-C-URL-UC.
013900     INSPECT WK-C-URL-UC CONVERTING
014000             "abcdefghijklmnopqrstuvwxyz" TO
014100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014200
014300     MOVE    "N"                     TO    WK-C-SCHEME-FOUND-SW.
014400     MOVE    1                       TO    WK-N-HOST-START.
014500     MOVE    1                       TO    WK-N-URL-SUB.
014600     PERFORM B100-FIND-SCHEME-END
014700        UNTIL   WK-N-URL-SUB > 58
014800        OR      WK-C-SCHEME-FOUND.
014900
015000     MOVE    "N"                     TO    WK-C-HOST-END-SW.
015100     MOVE    0                       TO    WK-N-HOST-CUT.
015200     MOVE    WK-N-HOST-START         TO    WK-N-URL-SUB.
015300     PERFORM B200-FIND-HOST-END
015400        UNTIL   WK-N-URL-SUB > 60
015500        OR      WK-C-HOST-END-SEEN.
015600
015700     IF      WK-N-HOST-CUT           = 0
015800             MOVE 61                 TO WK-N-HOST-CUT.
015900
016000     MOVE    SPACES                  TO    WK-C-HOST-CANDIDATE.
016100     IF      WK-N-HOST-CUT           > WK-N-HOST-START
016200             MOVE WK-N-HOST-CUT       TO WK-N-HOST-LEN
016300             SUBTRACT WK-N-HOST-START FROM WK-N-HOST-LEN
016400             MOVE WK-C-URL-UC(WK-N-HOST-START:WK-N-HOST-LEN)
016500                 TO WK-C-HOST-CANDIDATE.
016600
016700 B099-EXTRACT-HOSTNAME-EX.
016800     EXIT.
016900*-----------------------------------------------------------------*
017000 B100-FIND-SCHEME-END.
017100     IF      WK-C-URL-UC-CHAR(WK-N-URL-SUB)     = ":"
017200         AND WK-C-URL-UC-CHAR(WK-N-URL-SUB + 1) = "/"
017300         AND WK-C-URL-UC-CHAR(WK-N-URL-SUB + 2) = "/"
017400             COMPUTE WK-N-HOST-START = WK-N-URL-SUB + 3
017500             MOVE    "Y"                TO WK-C-SCHEME-FOUND-SW
017600     ELSE
017700             ADD     1                  TO WK-N-URL-SUB.
017800*-----------------------------------------------------------------*
017900 B200-FIND-HOST-END.
018000     IF      WK-C-URL-UC-CHAR(WK-N-URL-SUB) = ":"
018100         OR  WK-C-URL-UC-CHAR(WK-N-URL-SUB) = "/"
018200         OR  WK-C-URL-UC-CHAR(WK-N-URL-SUB) = "?"
018300             MOVE    WK-N-URL-SUB       TO WK-N-HOST-CUT
018400             MOVE    "Y"                TO WK-C-HOST-END-SW
018500     ELSE
018600             ADD     1                  TO WK-N-URL-SUB.
018700*-----------------------------------------------------------------*
018800* RSK0014 - SEARCH THE IN-MEMORY ALLOWED-HOSTS TABLE PASSED BY    *
018900* RSKVDT1.  A LINEAR PERFORM-VARYING WALK IS USED RATHER THAN A   *
019000* SEARCH VERB SO THE TABLE NEED NOT BE KEPT IN SORTED ORDER.      *
019100*-----------------------------------------------------------------*
019200 C000-SEARCH-HOST-TABLE.
019300     MOVE    "N"                     TO    WK-C-HOST-FOUND-SW.
019400     PERFORM C100-COMPARE-ONE-HOST
019500        VARYING WK-X-VHST-IDX FROM 1 BY 1
019600        UNTIL   WK-X-VHST-IDX > WK-N-VHST-HOST-ENTRIES
019700        OR      WK-C-HOST-FOUND.
019800
019900 C099-SEARCH-HOST-TABLE-EX.
020000     EXIT.
020100*-----------------------------------------------------------------*
020200 C100-COMPARE-ONE-HOST.
020300     IF      WK-C-VHST-HOST-TBL(WK-X-VHST-IDX) = WK-C-HOST-CANDIDATE
020400             MOVE "Y" TO WK-C-HOST-FOUND-SW.
020500
020600******************************************************************
020700*************** END OF PROGRAM SOURCE - RSKVHST *****************
020800******************************************************************
