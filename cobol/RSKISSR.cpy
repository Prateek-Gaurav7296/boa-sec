000100******************************************************************
000200* AMENDMENT HISTORY:                                             *
000300******************************************************************
000400* RSK0001 EJT 09/03/1994 - INITIAL VERSION.                      *
000500* RSK0022 MFT 14/07/1997 - ADDED SEVERITY BYTE FIELD.             *
000600* RSK0071 SCT 30/09/2004 - REQ 4471 - CROSS_ORIGIN_IFRAMES AND   *
000700*                          SUSPICIOUS_IFRAMES CODES ADDED TO THE *
000800*                          DESCRIPTIVE TEXT TABLE IN RSKVISS.    *
000900******************************************************************
001000*                                                                *
001100*    RSKISSR  -  FLAGGED-ISSUE RECORD                            *
001200*    ONE RECORD PER TRIGGERED CONDITION, WRITTEN BY RSKVDT1      *
001300*    FROM THE ISSUE TABLE THAT RSKVISS BUILDS FOR THE SESSION.   *
001400*                                                                *
001500*    I-O FORMAT: ISSUE-REC  FROM FILE ISSUELOG                   *
001600*                                                                *
001700******************************************************************
001800       05  ISSUE-REC                   PIC X(120).
001900
002000       05  ISSUE-REC-1 REDEFINES ISSUE-REC.
002100           10  ISS-SESSION-ID          PIC X(20).
002200*                SESSION IDENTIFIER
002300           10  ISS-CODE                PIC X(25).
002400*                ISSUE CODE, E.G. WEBDRIVER, FETCH_OVERRIDDEN
002500           10  ISS-SEVERITY            PIC X(08).
002600*                CRITICAL / HIGH / MEDIUM / LOW
002700               88  ISS-SEV-CRITICAL            VALUE "CRITICAL".
002800               88  ISS-SEV-HIGH                VALUE "HIGH".
002900               88  ISS-SEV-MEDIUM              VALUE "MEDIUM".
003000               88  ISS-SEV-LOW                 VALUE "LOW".
003100           10  ISS-DESCRIPTION         PIC X(67).
003200*                HUMAN-READABLE DESCRIPTION
