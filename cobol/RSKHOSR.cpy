000100******************************************************************
000200*                                                                *
000300*    RSKHOSR  -  ALLOWED-HOSTS RECORD                            *
000400*    ONE RECORD PER ORG HOSTNAME.  LOADED ONCE BY RSKVDT1 AT     *
000500*    THE START OF THE RUN INTO THE WK-C-HOST-TABLE-AREA TABLE    *
000600*    DEFINED IN RSKHTBL, AND PASSED BY REFERENCE TO RSKVHST      *
000700*    ON EVERY CALL SO THE TABLE IS SEARCHED, NOT RE-READ.        *
000800*                                                                *
000900*    I-O FORMAT: HOST-REC  FROM FILE HOSTLIST                    *
001000*                                                                *
001100******************************************************************
001200* HISTORY OF MODIFICATION:                                       *
001300******************************************************************
001400* RSK0001 09/03/1994 EJT    - INITIAL VERSION.                   *
001500*----------------------------------------------------------------*
001600* RSK0080 11/05/2007 DLM    - SPLIT THE IN-MEMORY TABLE OUT TO   *
001700*                             RSKHTBL SO THIS RECORD CAN BE      *
001800*                             COPIED ALONE INTO THE FD.          *
001900*----------------------------------------------------------------*
002000 01  HOST-REC.
002100     05  HOST-NAME               PIC X(60).
002200*                                ONE ALLOWED ORG HOSTNAME, LOWER
002300*                                CASE COMPARE
