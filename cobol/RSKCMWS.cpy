000100******************************************************************
000200*                                                                *
000300*    RSKCMWS  -  RISK ENGINE COMMON WORKING STORAGE              *
000400*    COPYBOOK USED BY EVERY RSKV PROGRAM FOR FILE STATUS         *
000500*    TESTING AND FOR THE BATCH CONTROL COUNTERS/SWITCHES         *
000600*    SHARED BY THE MAIN DRIVER AND THE CALLED SERVICE MODULES.   *
000700*                                                                *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                       *
001000*----------------------------------------------------------------*
001100* RSK0001 09/03/1994 EJT    - INITIAL VERSION - LIFTED THE FILE  *
001200*                             STATUS 88-LEVELS OUT OF ASCMWS SO  *
001300*                             THE BATCH SUITE DOES NOT NEED THE  *
001400*                             ON-LINE CICS COMMON AREA.          *
001500*----------------------------------------------------------------*
001600* RSK0014 22/11/1996 MFT    - ADDED WK-C-END-OF-FILE SWITCHES    *
001700*                             FOR THE SIGNAL AND HOST FILES.     *
001800*----------------------------------------------------------------*
001900* RSK0037 04/02/1999 RJH    - Y2K REMEDIATION - WK-C-RUN-DATE    *
002000*                             EXPANDED TO A 4-DIGIT CENTURY.     *
002100*----------------------------------------------------------------*
002200* RSK0058 17/06/2003 SCT    - ADDED CONTROL TOTAL ACCUMULATORS   *
002300*                             FOR THE END OF RUN SUMMARY REPORT. *
002400*----------------------------------------------------------------*
002500       01  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
002600           88  WK-C-SUCCESSFUL                    VALUE "00".
002700           88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002800           88  WK-C-END-OF-FILE                   VALUE "10".
002900           88  WK-C-DUPLICATE-KEY                 VALUE "22".
003000
003100       01  WK-C-SWITCHES.
003200           05  WK-C-EOF-SIGNAL-SW      PIC X(01) VALUE "N".
003300               88  WK-C-EOF-SIGNAL                VALUE "Y".
003400           05  WK-C-EOF-HOST-SW        PIC X(01) VALUE "N".
003500               88  WK-C-EOF-HOST                  VALUE "Y".
003600
003700       01  WK-C-RUN-DATE.
003800           05  WK-C-RUN-CEN            PIC X(02) VALUE "19".
003900           05  WK-C-RUN-YMD            PIC X(06) VALUE SPACES.
004000
004100       01  WK-N-CONTROL-TOTALS.
004200           05  WK-N-SESSIONS-READ      PIC 9(07) COMP    VALUE 0.
004300           05  WK-N-ISSUES-WRITTEN     PIC 9(07) COMP    VALUE 0.
004400           05  WK-N-COUNT-ALLOW        PIC 9(07) COMP    VALUE 0.
004500           05  WK-N-COUNT-MFA          PIC 9(07) COMP    VALUE 0.
004600           05  WK-N-COUNT-TERMINATE    PIC 9(07) COMP    VALUE 0.
004700           05  WK-N-SCORE-SUM          PIC 9(09) COMP    VALUE 0.
004800           05  WK-N-HOST-TABLE-COUNT   PIC 9(05) COMP    VALUE 0.
004900           05  FILLER                  PIC X(04).
