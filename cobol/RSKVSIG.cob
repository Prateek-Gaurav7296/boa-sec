000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RSKVSIG.
000500 AUTHOR.         D L MARCHETTI.
000600 INSTALLATION.   RISK ENGINEERING - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   30 SEP 2004.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  SUBROUTINE - DEVICE SIGNATURE FOLD.
001200*               BUILDS A 16-HEX-CHARACTER DEVICE SIGNATURE FROM
001300*               THE USER AGENT, SCREEN WIDTH, SCREEN HEIGHT AND
001400*               TIMEZONE ON A SESSION - THE SAME FOUR INPUTS
001500*               GIVE THE SAME SIGNATURE EVERY RUN.
001600*
001700*ALGORITHM   :  THIS SHOP HAS NO BIT-WISE XOR AVAILABLE TO
001800*               BATCH COBOL ON THE 400, SO THE CLASSIC FNV-1A
001900*               FOLD (WHICH XORS EACH BYTE INTO THE HASH) IS NOT
002000*               USED HERE.  INSTEAD EACH CHARACTER OF THE INPUT
002100*               IS LOOKED UP IN WK-C-CHAR-TABLE BELOW TO GET A
002200*               1-64 ORDINAL, WHICH IS FOLDED INTO TWO INDEPENDENT
002300*               32-BIT ACCUMULATORS BY THE POLYNOMIAL RECURRENCE
002400*                   HASH = (HASH * MULTIPLIER + ORDINAL) MOD 2**32
002500*               (A CLASSIC MULTIPLICATIVE POLYNOMIAL FOLD, THE
002550*               SAME SHAPE USED BY MANY STRING-HASHING ROUTINES).
002600*               HASH-A USES MULTIPLIER
002700*               131 AND SEED 0; HASH-B USES MULTIPLIER 257 AND
002800*               SEED 4294967295 SO THE TWO HALVES OF THE 16-HEX
002900*               SIGNATURE DIVERGE EVEN WHEN THE INPUT IS SHORT.
003000*               EACH 32-BIT ACCUMULATOR IS THEN EDITED TO 8 HEX
003100*               DIGITS TO PRODUCE THE 16-CHARACTER SIGNATURE.
003200*=================================================================
003300*
003400* HISTORY OF MODIFICATION:
003500*
003600*=================================================================
003700*
003800* TAG      DEV    DATE        DESCRIPTION
003900*
004000*-----------------------------------------------------------------
004100*
004200* RSK0071  DLM    30/09/2004 - REQ 4471 - INITIAL VERSION.
004300*-----------------------------------------------------------------
004400*
004500* RSK0080  DLM    11/05/2007 - REQ 5120 - DOCUMENTED THE FOLD
004600*                               ALGORITHM ABOVE FOR THE AUDITORS,
004700*                               NO LOGIC CHANGE.
004800*-----------------------------------------------------------------
004900*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600*************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM RSKVSIG   **".
007100
007200*------------------- CANONICAL CHARACTER TABLE --------------------*
007300*    64-CHARACTER LOOKUP TABLE - A CHARACTER'S POSITION HERE      *
007400*    (1-64) STANDS IN FOR ITS "BYTE VALUE" IN THE FOLD.  ANY       *
007500*    CHARACTER NOT FOUND FOLDS IN AS ORDINAL 1.                   *
007600*-------------------------------------------------------------------*
007700 01  WK-C-CHAR-TABLE                 PIC X(64) VALUE
007800     " ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789.".
007900
008000 01  WK-C-CHAR-TBL REDEFINES WK-C-CHAR-TABLE.
008100     05  WK-C-CHAR-ENTRY             PIC X(01) OCCURS 64 TIMES
008200                                     INDEXED BY WK-X-CHAR-IDX.
008300
008400*------------------------- HEX DIGIT TABLE -------------------------*
008500 01  WK-C-HEX-TABLE                  PIC X(16) VALUE
008600     "0123456789ABCDEF".
008700
008800 01  WK-C-HEX-TBL REDEFINES WK-C-HEX-TABLE.
008900     05  WK-C-HEX-DIGIT              PIC X(01) OCCURS 16 TIMES
009000                                     INDEXED BY WK-X-HEX-IDX.
009100
009200*------------------ PROGRAM WORKING STORAGE ---------------------*
009300 01  WK-C-SIG-INPUT                  PIC X(80) VALUE SPACES.
009400
009500 01  WK-C-SIG-INPUT-TBL REDEFINES WK-C-SIG-INPUT.
009600     05  WK-C-SIG-INPUT-CHAR         PIC X(01) OCCURS 80 TIMES
009700                                     INDEXED BY WK-X-INPUT-IDX.
009800
009900 01  WK-N-WORK-AREA.
010000     05  WK-N-INPUT-LEN              PIC 9(03) COMP  VALUE 0.
010100     05  WK-N-CHAR-ORD               PIC 9(03) COMP  VALUE 1.
010200     05  WK-N-HASH-A                 PIC 9(10) COMP  VALUE 0.
010300     05  WK-N-HASH-B                 PIC 9(10) COMP  VALUE 4294967295.
010400     05  WK-N-PRODUCT                PIC 9(18) COMP  VALUE 0.
010500     05  WK-N-MOD-QUOTIENT           PIC 9(18) COMP  VALUE 0.
010600     05  WK-C-FOUND-SW               PIC X(01) VALUE "N".
010700         88  WK-C-CHAR-FOUND                 VALUE "Y".
010800
010900 01  WK-N-HEX-WORK.
011000     05  WK-N-HEX-VALUE              PIC 9(10) COMP  VALUE 0.
011100     05  WK-N-HEX-NIBBLE             PIC 9(02) COMP  VALUE 0.
011200
011300 COPY RSKCMWS.
011400
011500*****************
011600 LINKAGE SECTION.
011700*****************
011800 COPY RSKSIGL.
011900 EJECT
012000********************************************
012100 PROCEDURE DIVISION USING WK-C-VSIG-RECORD.
012200********************************************
012300 MAIN-MODULE.
012400     PERFORM A100-BUILD-SIGNATURE-INPUT
012500        THRU A199-BUILD-SIGNATURE-INPUT-EX.
012600     PERFORM A200-FOLD-CHECKSUM
012700        THRU A299-FOLD-CHECKSUM-EX.
012800     PERFORM A300-EDIT-TO-HEX
012900        THRU A399-EDIT-TO-HEX-EX.
013000     EXIT PROGRAM.
013100
013200*-----------------------------------------------------------------*
013300* CONCATENATE USER-AGENT (TRAILING BLANKS DROPPED), THE SCREEN    *
013400* WIDTH AND HEIGHT DIGITS, AND THE TIMEZONE (TRAILING BLANKS      *
013500* DROPPED).  A MISSING/BLANK FIELD CONTRIBUTES NOTHING.           *
013600*-----------------------------------------------------------------*
013700 A100-BUILD-SIGNATURE-INPUT.
013800     MOVE    SPACES                  TO    WK-C-SIG-INPUT.
013810     MOVE    1                       TO    WK-N-INPUT-LEN.
013900     STRING  WK-C-VSIG-USER-AGENT    DELIMITED BY SPACE
014000             WK-C-VSIG-SCREEN-WIDTH  DELIMITED BY SIZE
014100             WK-C-VSIG-SCREEN-HEIGHT DELIMITED BY SIZE
014200             WK-C-VSIG-TIMEZONE      DELIMITED BY SPACE
014300        INTO WK-C-SIG-INPUT
014400        WITH POINTER WK-N-INPUT-LEN.
014500
014600     SUBTRACT 1                      FROM  WK-N-INPUT-LEN.
014700
014800     IF      WK-N-INPUT-LEN           < 1
014900             MOVE 1                  TO    WK-N-INPUT-LEN.
015000
015100 A199-BUILD-SIGNATURE-INPUT-EX.
015200     EXIT.
015300*-----------------------------------------------------------------*
015400* FOLD EVERY CHARACTER OF THE INPUT INTO BOTH 32-BIT              *
015500* ACCUMULATORS - SEE THE ALGORITHM NOTE IN THE PROGRAM BANNER.    *
015600*-----------------------------------------------------------------*
015700 A200-FOLD-CHECKSUM.
015800     PERFORM B100-FOLD-ONE-CHARACTER
015900        VARYING WK-X-INPUT-IDX FROM 1 BY 1
016000        UNTIL   WK-X-INPUT-IDX > WK-N-INPUT-LEN.
016100
016200 A299-FOLD-CHECKSUM-EX.
016300     EXIT.
016400*-----------------------------------------------------------------*
016500 B100-FOLD-ONE-CHARACTER.
016600     PERFORM C100-LOOKUP-CHAR-ORDINAL
016700        THRU C199-LOOKUP-CHAR-ORDINAL-EX.
016800
016900     COMPUTE WK-N-PRODUCT = (WK-N-HASH-A * 131) + WK-N-CHAR-ORD.
017000     DIVIDE  WK-N-PRODUCT BY 4294967296
017100             GIVING WK-N-MOD-QUOTIENT
017200             REMAINDER WK-N-HASH-A.
017300
017400     COMPUTE WK-N-PRODUCT = (WK-N-HASH-B * 257) + WK-N-CHAR-ORD.
017500     DIVIDE  WK-N-PRODUCT BY 4294967296
017600             GIVING WK-N-MOD-QUOTIENT
017700             REMAINDER WK-N-HASH-B.
017800
017900 B100-EX.
018000     EXIT.
018100*-----------------------------------------------------------------*
018200 C100-LOOKUP-CHAR-ORDINAL.
018300     MOVE    "N"                     TO    WK-C-FOUND-SW.
018400     MOVE    1                       TO    WK-N-CHAR-ORD.
018500     PERFORM C110-COMPARE-ONE-ENTRY
018600        VARYING WK-X-CHAR-IDX FROM 1 BY 1
018700        UNTIL   WK-X-CHAR-IDX > 64
018800        OR      WK-C-CHAR-FOUND.
018900
019000 C199-LOOKUP-CHAR-ORDINAL-EX.
019100     EXIT.
019200*-----------------------------------------------------------------*
019300 C110-COMPARE-ONE-ENTRY.
019400     IF      WK-C-CHAR-ENTRY(WK-X-CHAR-IDX) =
019500                 WK-C-SIG-INPUT-CHAR(WK-X-INPUT-IDX)
019600             MOVE WK-X-CHAR-IDX      TO    WK-N-CHAR-ORD
019700             MOVE "Y"                TO    WK-C-FOUND-SW.
019800
019900 C110-EX.
020000     EXIT.
020100*-----------------------------------------------------------------*
020200* EDIT WK-N-HASH-A AND WK-N-HASH-B TO 8 HEX DIGITS EACH, GIVING   *
020300* THE 16-CHARACTER DEVICE SIGNATURE.                              *
020400*-----------------------------------------------------------------*
020500 A300-EDIT-TO-HEX.
020600     MOVE    WK-N-HASH-A             TO    WK-N-HEX-VALUE.
020700     PERFORM D100-EDIT-EIGHT-NIBBLES
020800        THRU D199-EDIT-EIGHT-NIBBLES-EX.
020900     MOVE    WK-C-SIG-INPUT(1:8)     TO    WK-C-VSIG-SIGNATURE(1:8).
021000
021100     MOVE    WK-N-HASH-B             TO    WK-N-HEX-VALUE.
021200     PERFORM D100-EDIT-EIGHT-NIBBLES
021300        THRU D199-EDIT-EIGHT-NIBBLES-EX.
021400     MOVE    WK-C-SIG-INPUT(1:8)     TO    WK-C-VSIG-SIGNATURE(9:8).
021500
021600 A399-EDIT-TO-HEX-EX.
021700     EXIT.
021800*-----------------------------------------------------------------*
021900* WORKS FROM THE LEAST SIGNIFICANT NIBBLE UP, DROPPING EACH HEX   *
022000* DIGIT INTO WK-C-SIG-INPUT (REUSED AS SCRATCH) FROM POSITION 8   *
022100* BACK TO POSITION 1 SO THE RESULT READS MOST-SIGNIFICANT FIRST.  *
022200*-----------------------------------------------------------------*
022300 D100-EDIT-EIGHT-NIBBLES.
022400     PERFORM D110-EDIT-ONE-NIBBLE
022500        VARYING WK-X-INPUT-IDX FROM 8 BY -1
022600        UNTIL   WK-X-INPUT-IDX < 1.
022700
022800 D199-EDIT-EIGHT-NIBBLES-EX.
022900     EXIT.
023000*-----------------------------------------------------------------*
023100 D110-EDIT-ONE-NIBBLE.
023200     DIVIDE  WK-N-HEX-VALUE BY 16
023300             GIVING WK-N-HEX-VALUE
023400             REMAINDER WK-N-HEX-NIBBLE.
023500     ADD     1                       TO    WK-N-HEX-NIBBLE.
023600     MOVE    WK-C-HEX-DIGIT(WK-N-HEX-NIBBLE)
023700                                     TO    WK-C-SIG-INPUT-CHAR
023800                                           (WK-X-INPUT-IDX).
023900
024000 D110-EX.
024100     EXIT.
024200
024300******************************************************************
024400*************** END OF PROGRAM SOURCE - RSKVSIG *****************
024500******************************************************************
