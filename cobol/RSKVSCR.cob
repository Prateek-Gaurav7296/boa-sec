000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RSKVSCR.
000500 AUTHOR.         M FONTAINE TAY.
000600 INSTALLATION.   RISK ENGINEERING - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   22 NOV 1996.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  SUBROUTINE - RISK SCORE COMPUTATION.
001200*               COMPUTES A WEIGHTED ADDITIVE RISK SCORE FROM THE
001300*               NORMALIZED SIGNALS PRODUCED BY RSKVNRM/RSKVHST.
001400*               FOUR BOOLEAN CONDITIONS AND FOUR IFRAME COUNTS
001500*               EACH CONTRIBUTE A FIXED WEIGHT, THE IFRAME GROUP
001600*               CAPPED AT 50; THE FINAL SCORE IS CAPPED AT 100.
001700*=================================================================
001800*
001900* HISTORY OF MODIFICATION:
002000*
002100*=================================================================
002200*
002300* TAG      DEV    DATE        DESCRIPTION
002400*
002500*-----------------------------------------------------------------
002600*
002700* RSK0014  MFT    22/11/1996 - INITIAL VERSION - FIVE BOOLEAN
002800*                               WEIGHTS AND THE IFRAME WEIGHT.
002900*-----------------------------------------------------------------
003000*
003100* RSK0037  RJH    04/02/1999 - Y2K REMEDIATION - REVIEWED, THIS
003200*                               PROGRAM HOLDS NO DATE FIELDS,
003300*                               CLOSED WITH NO CHANGE.
003400*-----------------------------------------------------------------
003500*
003600* RSK0071  SCT    30/09/2004 - REQ 4471 - RESET TO FOUR SCORED
003700*                               BOOLEANS PLUS PER-CATEGORY IFRAME
003800*                               WEIGHTS AND THE RAPID-CLICKING
003900*                               WEIGHT; INTRODUCED THE 50-POINT
004000*                               IFRAME WEIGHT CAP.
004100*-----------------------------------------------------------------
004200*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900*************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM RSKVSCR   **".
006400
006500*------------------- SCORE WEIGHT CONSTANTS TABLE -----------------*
006600*    RSK0071 - ONE WEIGHT PER SCORED BOOLEAN CONDITION AND ONE    *
006700*    PER IFRAME CATEGORY.  NOTE - NOT EVERY BOOLEAN SIGNAL SCORES *
006800*    (WEBDRIVER-SCRIPT-FN, FUNCTION-TAMPERED, IFRAME-MISMATCH,    *
006900*    HEADLESS-BROWSER, STORAGE-BLOCKED AND CSP-RESTRICTED FEED    *
007000*    RSKVISS ONLY) - SEE A100 BELOW FOR THE WEIGHTS APPLIED.      *
007100*-------------------------------------------------------------------*
007200 01  WK-SCORE-WEIGHT-TABLE.
007300     05  WK-WT-WEBDRIVER             PIC 9(03) COMP VALUE 30.
007400     05  WK-WT-FETCH-OVERRIDDEN      PIC 9(03) COMP VALUE 40.
007500     05  WK-WT-PAGE-NOT-FROM-ORG     PIC 9(03) COMP VALUE 35.
007600     05  WK-WT-REFERRER-NOT-FROM-ORG PIC 9(03) COMP VALUE 30.
007700     05  WK-WT-IFRAME-HIDDEN         PIC 9(03) COMP VALUE 10.
007800     05  WK-WT-IFRAME-OFFSCREEN      PIC 9(03) COMP VALUE 15.
007900     05  WK-WT-IFRAME-CROSS-ORIGIN   PIC 9(03) COMP VALUE 20.
008000     05  WK-WT-IFRAME-NOT-FROM-ORG   PIC 9(03) COMP VALUE 15.
008100     05  WK-WT-RAPID-CLICKING        PIC 9(03) COMP VALUE 20.
008200
008300 01  WK-SCORE-WEIGHT-TBL REDEFINES WK-SCORE-WEIGHT-TABLE.
008400     05  WK-SCORE-WEIGHT PIC 9(03) COMP OCCURS 9 TIMES.
008410
008420 01  WK-SCORE-WEIGHT-BYTE-TBL REDEFINES WK-SCORE-WEIGHT-TABLE.
008430     05  WK-SCORE-WEIGHT-BYTE        PIC X(01) OCCURS 9 TIMES.
008440*                                RSK0071 - RAW-BYTE VIEW USED WHEN
008445*                                DUMPING THIS AREA UNDER TRACE.
008500
008600*------------------ PROGRAM WORKING STORAGE ---------------------*
008700 01  WK-N-WORK-AREA.
008800     05  WK-N-RAW-SCORE              PIC 9(05) COMP  VALUE 0.
008900     05  WK-N-IFRAME-WEIGHT          PIC 9(05) COMP  VALUE 0.
009000     05  FILLER                      PIC X(04).
009100
009200 01  WK-N-WORK-AREA-ALT REDEFINES WK-N-WORK-AREA.
009300     05  WK-N-WORK-BYTE              PIC X(01) OCCURS 10 TIMES.
009400*                                RSK0071 - RAW-BYTE VIEW USED WHEN
009500*                                DUMPING THIS AREA UNDER TRACE.
009600
009700 COPY RSKCMWS.
009800
009900*****************
010000 LINKAGE SECTION.
010100*****************
010150 COPY RSKNRML.
010200 COPY RSKSCRL.
010300 EJECT
010400********************************************
010500 PROCEDURE DIVISION USING WK-NRML, WK-C-VSCR-OUTPUT.
010600********************************************
010700 MAIN-MODULE.
010800     MOVE    0                       TO    WK-N-RAW-SCORE.
010900     PERFORM A100-ADD-BOOLEAN-WEIGHTS
011000        THRU A199-ADD-BOOLEAN-WEIGHTS-EX.
011100     PERFORM A200-ADD-IFRAME-WEIGHT
011200        THRU A299-ADD-IFRAME-WEIGHT-EX.
011300     PERFORM A300-ADD-RAPID-CLICK-WEIGHT
011400        THRU A399-ADD-RAPID-CLICK-WEIGHT-EX.
011500     PERFORM A400-CAP-TOTAL-SCORE
011600        THRU A499-CAP-TOTAL-SCORE-EX.
011700     EXIT PROGRAM.
011800
011900*-----------------------------------------------------------------*
012000* FOUR SCORED BOOLEAN CONDITIONS - THE REMAINING BOOLEAN SIGNALS  *
012100* FEED RSKVISS ONLY AND DO NOT CONTRIBUTE TO THE SCORE.           *
012200*-----------------------------------------------------------------*
012300 A100-ADD-BOOLEAN-WEIGHTS.
012400     IF      NRM-WEBDRIVER            = 1
012500             ADD WK-WT-WEBDRIVER             TO WK-N-RAW-SCORE.
012600
012700     IF      NRM-FETCH-OVERRIDDEN     = 1
012800             ADD WK-WT-FETCH-OVERRIDDEN      TO WK-N-RAW-SCORE.
012900
013000     IF      NRM-PAGE-NOT-FROM-ORG    = 1
013100             ADD WK-WT-PAGE-NOT-FROM-ORG     TO WK-N-RAW-SCORE.
013200
013300     IF      NRM-REFERRER-NOT-FROM-ORG = 1
013400             ADD WK-WT-REFERRER-NOT-FROM-ORG TO WK-N-RAW-SCORE.
013500
013600 A199-ADD-BOOLEAN-WEIGHTS-EX.
013700     EXIT.
013800*-----------------------------------------------------------------*
013900* RSK0071 - EACH IFRAME CATEGORY HAS ITS OWN PER-COUNT WEIGHT;    *
014000* THE COMBINED IFRAME CONTRIBUTION IS THEN CAPPED AT 50.          *
014100*-----------------------------------------------------------------*
014200 A200-ADD-IFRAME-WEIGHT.
014300     COMPUTE WK-N-IFRAME-WEIGHT =
014400               (NRM-IFRAME-HIDDEN       * WK-WT-IFRAME-HIDDEN)
014500             + (NRM-IFRAME-OFFSCREEN    * WK-WT-IFRAME-OFFSCREEN)
014600             + (NRM-IFRAME-CROSS-ORIGIN * WK-WT-IFRAME-CROSS-ORIGIN)
014700             + (NRM-IFRAME-NOT-FROM-ORG * WK-WT-IFRAME-NOT-FROM-ORG).
014800
014900     IF      WK-N-IFRAME-WEIGHT       > 50
015000             MOVE 50                  TO    WK-N-IFRAME-WEIGHT.
015100
015200     ADD     WK-N-IFRAME-WEIGHT       TO    WK-N-RAW-SCORE.
015300
015400 A299-ADD-IFRAME-WEIGHT-EX.
015500     EXIT.
015600*-----------------------------------------------------------------*
015700 A300-ADD-RAPID-CLICK-WEIGHT.
015800     IF      NRM-RAPID-CLICKING       = 1
015900             ADD WK-WT-RAPID-CLICKING TO    WK-N-RAW-SCORE.
016000
016100 A399-ADD-RAPID-CLICK-WEIGHT-EX.
016200     EXIT.
016300*-----------------------------------------------------------------*
016400* THE OVERALL SCORE NEVER LEAVES THIS ROUTINE ABOVE 100.          *
016500*-----------------------------------------------------------------*
016600 A400-CAP-TOTAL-SCORE.
016700     IF      WK-N-RAW-SCORE           > 100
016800             MOVE 100                 TO    WK-N-VSCR-RISK-SCORE
016900     ELSE
017000             MOVE WK-N-RAW-SCORE       TO    WK-N-VSCR-RISK-SCORE.
017100
017200 A499-CAP-TOTAL-SCORE-EX.
017300     EXIT.
017400
017500******************************************************************
017600*************** END OF PROGRAM SOURCE - RSKVSCR *****************
017700******************************************************************
