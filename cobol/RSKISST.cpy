000100******************************************************************
000200*                                                                *
000300*    RSKISST  -  ISSUE-TABLE LINKAGE STRUCTURE                   *
000400*    BUILT BY RSKVISS, ONE ENTRY PER TRIGGERED CONDITION, AND    *
000500*    RETURNED TO RSKVDT1 SO THE DRIVER CAN WRITE THE ISSUELOG    *
000600*    RECORDS WITHOUT RSKVISS TOUCHING A FILE OF ITS OWN.         *
000700*                                                                *
000800******************************************************************
000900* HISTORY OF MODIFICATION:                                       *
001000******************************************************************
001100* RSK0071 30/09/2004 SCT    - REQ 4471 - INITIAL VERSION, TABLE  *
001200*                             SIZED TO THE 13 CONDITIONS IN THE  *
001300*                             ISSUE DETECTION RULE TABLE.        *
001400*----------------------------------------------------------------*
001450* RSK0080 11/05/2007 DLM    - SPLIT THE NORMALIZED-SIGNAL BLOCK  *
001460*                             OUT TO ITS OWN COPYBOOK (RSKNRML)  *
001470*                             SO IT IS A SIBLING RECORD, NOT A   *
001480*                             GROUP NESTED UNDER WK-C-VISS-INPUT.*
001490*----------------------------------------------------------------*
001500 01  WK-C-VISS-INPUT.
001600     05  WK-C-VISS-SESSION-ID        PIC X(20).
001700     05  WK-C-VISS-CSP-FLAG          PIC X(01).
001800     05  FILLER                      PIC X(01).
001900
002000 COPY RSKNRML.
002100
002200 01  WK-C-VISS-OUTPUT.
002300     05  WK-N-VISS-ISSUE-COUNT       PIC 9(02) COMP.
002400     05  FILLER                      PIC X(02).
002500     05  WK-C-VISS-ISSUE-TBL OCCURS 13 TIMES
002600                             INDEXED BY WK-X-VISS-IDX.
002700         10  WK-C-VISS-ISS-CODE      PIC X(25).
002800         10  WK-C-VISS-ISS-SEVERITY  PIC X(08).
002900         10  WK-C-VISS-ISS-DESC      PIC X(67).
003000         10  FILLER                  PIC X(01).
