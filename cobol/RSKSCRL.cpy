000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* RSK0071 SCT 30/09/2004 - REQ 4471 INITIAL VERSION
000350* RSK0080 DLM 11/05/2007 - DROPPED THE EMBEDDED COPY OF RSKNRML -
000360*                          RSKVDT1 ALSO EMBEDS IT VIA RSKISST AND
000370*                          A SECOND COPY OF THE SAME RECORD IN ONE
000380*                          PROGRAM WILL NOT COMPILE.  RSKVSCR NOW
000390*                          COPIES RSKNRML ITSELF, SEPARATELY.
000400* --------------------------------------------------------------------------
000500 01  WK-C-VSCR-OUTPUT.
000600     05  WK-N-VSCR-RISK-SCORE        PIC 9(03) COMP.
000700     05  FILLER                      PIC X(02).
