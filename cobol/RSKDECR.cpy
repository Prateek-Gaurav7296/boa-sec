000100******************************************************************
000200*                                                                *
000300*    RSKDECR  -  DECISION LOG RECORD                             *
000400*    ONE RECORD PER SESSION, WRITTEN BY RSKVDT1 AFTER            *
000500*    RSKVDEC HAS DERIVED THE ALLOW / MFA / TERMINATE DECISION    *
000600*    AND RSKVSIG HAS DERIVED THE DEVICE SIGNATURE.               *
000700*                                                                *
000800*    I-O FORMAT: DECISION-REC  FROM FILE DECISLOG                *
000900*                                                                *
001000******************************************************************
001100* HISTORY OF MODIFICATION:                                       *
001200******************************************************************
001300* RSK0001 09/03/1994 EJT    - INITIAL VERSION.                   *
001400*----------------------------------------------------------------*
001500* RSK0058 17/06/2003 SCT    - REQ 4471 - WIDENED DEC-DECISION    *
001600*                             FROM 6 TO 10 BYTES SO "TERMINATE"  *
001700*                             NO LONGER TRUNCATES ON PRINT.      *
001800*----------------------------------------------------------------*
001900       01  DECISION-REC.
002000           05  DEC-SESSION-ID          PIC X(20).
002100*                                SESSION IDENTIFIER
002200           05  DEC-USER-ID             PIC X(20).
002300*                                USER IDENTIFIER
002400           05  DEC-RISK-SCORE          PIC 9(03).
002500*                                FINAL RISK SCORE, 0-100
002600           05  DEC-DECISION            PIC X(10).
002700*                                ALLOW / MFA / TERMINATE
002800           05  DEC-DEVICE-SIGNATURE    PIC X(16).
002900*                                DEVICE SIGNATURE, HEX DIGITS
003000           05  FILLER                  PIC X(11).
003100*                                TRAILING PAD
