000100* HISTORY OF MODIFICATION:
000200* ==========================================================================
000300* TAG NAME    DATE        DESCRIPTION
000400* --------------------------------------------------------------------------
000500* RSK0001 EJT 09/03/1994  - INITIAL VERSION
000600* RSK0071 SCT 30/09/2004  - REQ 4471 RISK SCORE REFRESH
000700*                         - ADDED NRM-RAPID-CLICKING FOR THE
000800*                           CLICK-INTERVAL CHECK
000900* --------------------------------------------------------------------------
001000       01  WK-NRML.
001100           05  WK-NRML-SIGNALS.
001200               10  NRM-WEBDRIVER            PIC 9.
001300               10  NRM-WEBDRIVER-SCRIPT-FN  PIC 9.
001400               10  NRM-FUNCTION-TAMPERED    PIC 9.
001500               10  NRM-IFRAME-MISMATCH      PIC 9.
001600               10  NRM-HEADLESS-BROWSER     PIC 9.
001700               10  NRM-STORAGE-BLOCKED      PIC 9.
001800               10  NRM-FETCH-OVERRIDDEN     PIC 9.
001900               10  NRM-PAGE-NOT-FROM-ORG    PIC 9.
002000               10  NRM-REFERRER-NOT-FROM-ORG PIC 9.
002100               10  NRM-IFRAME-HIDDEN        PIC 9(03).
002200               10  NRM-IFRAME-OFFSCREEN     PIC 9(03).
002300               10  NRM-IFRAME-CROSS-ORIGIN  PIC 9(03).
002400               10  NRM-IFRAME-NOT-FROM-ORG  PIC 9(03).
002450* RSK0071 - ADDED NRM-RAPID-CLICKING FOR THE CLICK-INTERVAL CHECK
002500               10  NRM-RAPID-CLICKING       PIC 9.
002600           05  WK-NRML-BOOL-TABLE REDEFINES WK-NRML-SIGNALS.
002700               10  NRM-BOOL-FLAG            PIC 9 OCCURS 9 TIMES.
002800               10  NRM-IFRAME-CT-TBL        PIC 9(03) OCCURS 4 TIMES.
002900               10  FILLER                   PIC 9.
