000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RSKVISS.
000500 AUTHOR.         M FONTAINE TAY.
000600 INSTALLATION.   RISK ENGINEERING - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   22 NOV 1996.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS PROGRAM WALKS THE THIRTEEN-CONDITION ISSUE
001200*               RULE TABLE AGAINST A SESSION'S NORMALIZED
001300*               SIGNALS AND BUILDS ONE OUTPUT TABLE ENTRY (CODE,
001400*               SEVERITY, DESCRIPTION) FOR EACH CONDITION THAT
001500*               IS TRUE.  RSKVDT1 WRITES THE ISSUELOG RECORDS
001600*               FROM THE TABLE THIS PROGRAM RETURNS.
001700*=================================================================
001800*
001900* HISTORY OF MODIFICATION:
002000*
002100*=================================================================
002200*
002300* TAG      DEV    DATE        DESCRIPTION
002400*
002500*-----------------------------------------------------------------
002600*
002700* RSK0014  MFT    22/11/1996 - INITIAL VERSION.  EIGHT BOOLEAN
002800*                               CONDITIONS PLUS THE TWO IFRAME-
002900*                               COUNT CONDITIONS.
003000*-----------------------------------------------------------------
003100*
003200* RSK0037  RJH    04/02/1999 - Y2K REMEDIATION - REVIEWED, THIS
003300*                               PROGRAM HOLDS NO DATE FIELDS,
003400*                               CLOSED WITH NO CHANGE.
003500*-----------------------------------------------------------------
003600*
003700* RSK0058  SCT    17/06/2003 - REQ 2960 - ADDED CSP_RESTRICTED
003800*                               (LOW SEVERITY) AS THE THIRTEENTH
003900*                               RULE.
004000*-----------------------------------------------------------------
004100*
004200* RSK0071  SCT    30/09/2004 - REQ 4471 - ADDED THE
004300*                               PAGE_ORIGIN_NOT_FROM_ORG AND
004400*                               SUSPICIOUS_REFERRER RULES.
004500*-----------------------------------------------------------------
004600*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300*************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM RSKVISS   **".
006800
006900*------------------- ISSUE DETECTION RULE TABLE ------------------*
007000* ONE ROW PER CONDITION IN THE BUSINESS RULE - RULE-NUM DOUBLES  *
007100* AS THE ROW SEQUENCE B100-EVALUATE-RULES DRIVES ON; RULE-CODE,  *
007200* RULE-SEVERITY AND RULE-DESC ARE COPIED STRAIGHT ACROSS TO THE  *
007300* OUTPUT TABLE WHEN THE RULE FIRES.                              *
007400*-----------------------------------------------------------------*
007500 01  WK-ISSUE-RULE-TABLE.
007600     05  FILLER PIC X(102) VALUE
007700         "01WEBDRIVER                CRITICALNAVIGATOR.WEBDRIVER AUTOM"
007700-       "ATION FLAG DETECTED                       ".
007800     05  FILLER PIC X(102) VALUE
007900         "02WEBDRIVER_SCRIPT_FN      CRITICALWEBDRIVER SCRIPT FUNCTION"
007900-       " DETECTED ON PAGE                         ".
008000     05  FILLER PIC X(102) VALUE
008100         "03FUNCTION_TAMPERED        HIGH    FUNCTION.PROTOTYPE.TOSTRI"
008100-       "NG HAS BEEN TAMPERED WITH                 ".
008200     05  FILLER PIC X(102) VALUE
008300         "04IFRAME_MISMATCH          HIGH    MAIN WINDOW / IFRAME USER"
008300-       " AGENT OR PLATFORM MISMATCH               ".
008400     05  FILLER PIC X(102) VALUE
008500         "05HEADLESS_BROWSER         HIGH    ZERO PLUGINS AND MIMETYPE"
008500-       "S - HEADLESS BROWSER SUSPECTED            ".
008600     05  FILLER PIC X(102) VALUE
008700         "06STORAGE_BLOCKED          MEDIUM  LOCAL/SESSION STORAGE OR "
008700-       "COOKIES ARE BLOCKED                       ".
008800     05  FILLER PIC X(102) VALUE
008900         "07PAGE_ORIGIN_NOT_FROM_ORG HIGH    PAGE ORIGIN HOST IS NOT A"
008900-       "N ORG HOST                                ".
009000     05  FILLER PIC X(102) VALUE
009100         "08SUSPICIOUS_REFERRER      HIGH    REFERRER HOST IS NOT AN O"
009100-       "RG HOST                                   ".
009200     05  FILLER PIC X(102) VALUE
009300         "09FETCH_OVERRIDDEN         HIGH    FETCH API HAS BEEN OVERRI"
009300-       "DDEN BY THE PAGE                          ".
009400     05  FILLER PIC X(102) VALUE
009500         "10RAPID_CLICKING           MEDIUM  AVERAGE CLICK INTERVAL IS"
009500-       " UNDER 50 MILLISECONDS                    ".
009600     05  FILLER PIC X(102) VALUE
009700         "11SUSPICIOUS_IFRAMES       MEDIUM  HIDDEN OR OFFSCREEN IFRAM"
009700-       "ES PRESENT ON PAGE                        ".
009800     05  FILLER PIC X(102) VALUE
009900         "12CROSS_ORIGIN_IFRAMES     MEDIUM  CROSS-ORIGIN OR NON-ORG I"
009900-       "FRAMES PRESENT ON PAGE                    ".
010000     05  FILLER PIC X(102) VALUE
010100         "13CSP_RESTRICTED           LOW     CONTENT SECURITY POLICY R"
010100-       "ESTRICTS INLINE SCRIPTS                   ".
010200
010300 01  WK-ISSUE-RULE-TBL REDEFINES WK-ISSUE-RULE-TABLE.
010400     05  WK-RULE-ENTRY OCCURS 13 TIMES INDEXED BY WK-X-RULE-IDX.
010500         10  WK-RULE-NUM             PIC X(02).
010600         10  WK-RULE-CODE            PIC X(25).
010700         10  WK-RULE-SEVERITY        PIC X(08).
010800         10  WK-RULE-DESC            PIC X(67).
010900
011000*------------------ PROGRAM WORKING STORAGE ---------------------*
011100 01  WK-N-WORK-AREA.
011200     05  WK-N-RULE-TRUE-SW           PIC X(01) VALUE "N".
011300         88  WK-N-RULE-IS-TRUE               VALUE "Y".
011400     05  WK-N-CLR-SUB                PIC 9(02) COMP.
011450     05  FILLER                      PIC X(01).
011460 01  WK-N-WORK-AREA-ALT REDEFINES WK-N-WORK-AREA.
011470*                                RSK0058 - RAW-BYTE VIEW USED WHEN
011480*                                DUMPING THIS AREA UNDER TRACE.
011490     05  WK-N-WORK-BYTE              PIC X(01) OCCURS 4 TIMES.
011500
011600 COPY RSKCMWS.
011800
011900*****************
012000 LINKAGE SECTION.
012100*****************
012200 COPY RSKISST.
012210
012220 01  WK-C-VISS-INPUT-BYTE-VIEW REDEFINES WK-C-VISS-INPUT.
012230     05  WK-C-VISS-INPUT-BYTE       PIC X(01) OCCURS 22 TIMES.
012240*                                RSK0071 - RAW-BYTE VIEW USED WHEN
012245*                                DUMPING THIS AREA UNDER TRACE.
012300 EJECT
012400********************************************
012500 PROCEDURE DIVISION USING WK-C-VISS-INPUT, WK-NRML, WK-C-VISS-OUTPUT.
012600********************************************
012700 MAIN-MODULE.
012800     PERFORM A000-INITIALIZE-OUTPUT
012900        THRU A099-INITIALIZE-OUTPUT-EX.
013000     PERFORM B100-EVALUATE-RULES
013100        THRU B100-EX
013200        VARYING WK-X-RULE-IDX FROM 1 BY 1
013300        UNTIL   WK-X-RULE-IDX > 13.
013400     EXIT PROGRAM.
013500
013600*-----------------------------------------------------------------*
013700 A000-INITIALIZE-OUTPUT.
013800*-----------------------------------------------------------------*
013900     MOVE    0                       TO    WK-N-VISS-ISSUE-COUNT.
014000     PERFORM A100-CLEAR-ONE-ENTRY
014100        VARYING WK-N-CLR-SUB FROM 1 BY 1
014200        UNTIL   WK-N-CLR-SUB > 13.
014300
014400 A099-INITIALIZE-OUTPUT-EX.
014500     EXIT.
014600*-----------------------------------------------------------------*
014700 A100-CLEAR-ONE-ENTRY.
014800     MOVE    SPACES    TO    WK-C-VISS-ISSUE-TBL(WK-N-CLR-SUB).
014900
015000 A100-EX.
015100     EXIT.
015200*-----------------------------------------------------------------*
015300* ONE PASS PER RULE-TABLE ROW.  WK-X-RULE-IDX DOUBLES AS THE ROW  *
015400* NUMBER SINCE THE RULE TABLE AND THE CONDITION TESTS BELOW ARE   *
015500* BUILT IN THE SAME ORDER AS THE BUSINESS RULE.                  *
015600*-----------------------------------------------------------------*
015700 B100-EVALUATE-RULES.
015800     MOVE    "N"                     TO    WK-N-RULE-TRUE-SW.
015900     EVALUATE WK-X-RULE-IDX
016000         WHEN 1
016100             IF NRM-WEBDRIVER = 1
016200                MOVE "Y" TO WK-N-RULE-TRUE-SW
016300             END-IF
016400         WHEN 2
016500             IF NRM-WEBDRIVER-SCRIPT-FN = 1
016600                MOVE "Y" TO WK-N-RULE-TRUE-SW
016700             END-IF
016800         WHEN 3
016900             IF NRM-FUNCTION-TAMPERED = 1
017000                MOVE "Y" TO WK-N-RULE-TRUE-SW
017100             END-IF
017200         WHEN 4
017300             IF NRM-IFRAME-MISMATCH = 1
017400                MOVE "Y" TO WK-N-RULE-TRUE-SW
017500             END-IF
017600         WHEN 5
017700             IF NRM-HEADLESS-BROWSER = 1
017800                MOVE "Y" TO WK-N-RULE-TRUE-SW
017900             END-IF
018000         WHEN 6
018100             IF NRM-STORAGE-BLOCKED = 1
018200                MOVE "Y" TO WK-N-RULE-TRUE-SW
018300             END-IF
018400         WHEN 7
018500             IF NRM-PAGE-NOT-FROM-ORG = 1
018600                MOVE "Y" TO WK-N-RULE-TRUE-SW
018700             END-IF
018800         WHEN 8
018900             IF NRM-REFERRER-NOT-FROM-ORG = 1
019000                MOVE "Y" TO WK-N-RULE-TRUE-SW
019100             END-IF
019200         WHEN 9
019300             IF NRM-FETCH-OVERRIDDEN = 1
019400                MOVE "Y" TO WK-N-RULE-TRUE-SW
019500             END-IF
019600         WHEN 10
019700             IF NRM-RAPID-CLICKING = 1
019800                MOVE "Y" TO WK-N-RULE-TRUE-SW
019900             END-IF
020000         WHEN 11
020100             IF NRM-IFRAME-HIDDEN > 0 OR NRM-IFRAME-OFFSCREEN > 0
020200                MOVE "Y" TO WK-N-RULE-TRUE-SW
020300             END-IF
020400         WHEN 12
020500             IF NRM-IFRAME-CROSS-ORIGIN > 0
020600                OR NRM-IFRAME-NOT-FROM-ORG > 0
020700                MOVE "Y" TO WK-N-RULE-TRUE-SW
020800             END-IF
020900         WHEN 13
021000             IF WK-C-VISS-CSP-FLAG = "Y"
021100                MOVE "Y" TO WK-N-RULE-TRUE-SW
021200             END-IF
021300     END-EVALUATE.
021400
021500     IF      WK-N-RULE-IS-TRUE
021600             PERFORM B200-ADD-ISSUE-ENTRY
021700                THRU B200-EX.
021800
021900 B100-EX.
022000     EXIT.
022100*-----------------------------------------------------------------*
022200 B200-ADD-ISSUE-ENTRY.
022300     ADD     1                       TO    WK-N-VISS-ISSUE-COUNT.
022400     MOVE    WK-RULE-CODE(WK-X-RULE-IDX)
022500                             TO    WK-C-VISS-ISS-CODE
022600                                   (WK-N-VISS-ISSUE-COUNT).
022700     MOVE    WK-RULE-SEVERITY(WK-X-RULE-IDX)
022800                             TO    WK-C-VISS-ISS-SEVERITY
022900                                   (WK-N-VISS-ISSUE-COUNT).
023000     MOVE    WK-RULE-DESC(WK-X-RULE-IDX)
023100                             TO    WK-C-VISS-ISS-DESC
023200                                   (WK-N-VISS-ISSUE-COUNT).
023300
023400 B200-EX.
023500     EXIT.
023600
023700******************************************************************
023800*************** END OF PROGRAM SOURCE - RSKVISS *****************
023900******************************************************************
