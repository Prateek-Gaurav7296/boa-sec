000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RSKVDT1.
000500 AUTHOR.         E J TURETSKY.
000600 INSTALLATION.   RISK ENGINEERING - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   09 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER - RISK EVALUATION RUN.
001200*               LOADS THE ALLOWED-HOSTS TABLE, THEN READS EACH
001300*               SESSION SIGNAL RECORD AND CALLS THE NORMALIZE,
001400*               HOST-CHECK, ISSUE-DETECTION, SCORING, DECISION
001500*               AND SIGNATURE SUBROUTINES IN TURN.  WRITES THE
001600*               DECISION LOG AND FLAGGED-ISSUE FILES, THEN
001700*               PRINTS THE END-OF-RUN SUMMARY REPORT.
001800*=================================================================
001900*
002000* HISTORY OF MODIFICATION:
002100*
002200*=================================================================
002300*
002400* TAG      DEV    DATE        DESCRIPTION
002500*
002600*-----------------------------------------------------------------
002700*
002800* RSK0001  EJT    09/03/1994 - INITIAL VERSION.  SIGNAL AND HOST
002900*                               FILES ONLY, DECISION LOG OUTPUT,
003000*                               NO ISSUE LOG AND NO REPORT YET.
003100*-----------------------------------------------------------------
003200*
003300* RSK0014  MFT    22/11/1996 - REQ 0940 - ADDED THE ISSUE LOG
003400*                               OUTPUT AND THE CALL TO RSKVISS.
003500*-----------------------------------------------------------------
003600*
003700* RSK0022  MFT    14/07/1997 - REQ 1188 - HOST TABLE NOW LOADED
003800*                               ONCE AT STARTUP INSTEAD OF BEING
003900*                               RE-READ FOR EVERY SESSION.
004000*-----------------------------------------------------------------
004100*
004200* RSK0037  RJH    04/02/1999 - Y2K REMEDIATION - WK-C-RUN-DATE
004300*                               NOW CARRIES A 4-DIGIT CENTURY.
004400*-----------------------------------------------------------------
004500*
004600* RSK0058  SCT    17/06/2003 - REQ 2960 - ADDED THE END-OF-RUN
004700*                               SUMMARY REPORT AND THE CONTROL
004800*                               TOTAL ACCUMULATORS IN RSKCMWS.
004900*-----------------------------------------------------------------
005000*
005100* RSK0071  SCT    30/09/2004 - REQ 4471 - ADDED THE PAGE-ORIGIN
005200*                               CHECK (SECOND CALL TO RSKVHST)
005300*                               AND THE CALL TO RSKVSIG FOR THE
005400*                               DEVICE SIGNATURE.
005500*-----------------------------------------------------------------
005600*
005700* RSK0080  DLM    11/05/2007 - REQ 5602 - SPLIT RSKHOSR SO ITS
005800*                               IN-MEMORY TABLE LIVES IN RSKHTBL;
005900*                               NO FUNCTIONAL CHANGE HERE.
006000*-----------------------------------------------------------------
006100*
006120* RSK0093  PAK    18/03/2009 - REQ 6114 - HOST TABLE ENTRIES ARE
006130*                               NOW UPPER-CASED ON LOAD.  RSKVHST
006140*                               UPPER-CASES THE CANDIDATE HOSTNAME
006150*                               BEFORE SEARCHING, BUT THE TABLE
006160*                               ITSELF WAS BEING LOADED STRAIGHT
006170*                               FROM HOST-NAME WITH NO FOLD - A
006180*                               LOWER-CASE HOSTLIST (THE NORMAL
006190*                               CASE) NEVER MATCHED.
006195*-----------------------------------------------------------------
006198*
006200 EJECT
006300**********************
006400 ENVIRONMENT DIVISION.
006500**********************
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-AS400.
006800 OBJECT-COMPUTER.  IBM-AS400.
006900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007000                   C01 IS TOP-OF-FORM
007100                   UPSI-0 IS UPSI-SWITCH-0
007200                       ON  STATUS IS U0-ON
007300                       OFF STATUS IS U0-OFF.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SIGNAL-FILE      ASSIGN TO SIGNALIN
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WK-C-FILE-STATUS.
008000     SELECT HOST-FILE        ASSIGN TO HOSTLIST
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WK-C-FILE-STATUS.
008300     SELECT DECISION-FILE    ASSIGN TO DECISLOG
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WK-C-FILE-STATUS.
008600     SELECT ISSUES-FILE      ASSIGN TO ISSUELOG
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WK-C-FILE-STATUS.
008900     SELECT REPORT-FILE      ASSIGN TO RISKRPT
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS WK-C-FILE-STATUS.
009200 EJECT
009300***************
009400 DATA DIVISION.
009500***************
009600 FILE SECTION.
009700*************
009800 FD  SIGNAL-FILE
009900     LABEL RECORDS ARE OMITTED.
010000 COPY RSKSIGR.
010100
010200 FD  HOST-FILE
010300     LABEL RECORDS ARE OMITTED.
010400 COPY RSKHOSR.
010500
010600 FD  DECISION-FILE
010700     LABEL RECORDS ARE OMITTED.
010800 COPY RSKDECR.
010900
011000 FD  ISSUES-FILE
011100     LABEL RECORDS ARE OMITTED.
011200 01  ISSUES-FILE-REC.
011300     COPY RSKISSR.
011400
011500 FD  REPORT-FILE
011600     LABEL RECORDS ARE OMITTED.
011700 01  REPORT-FILE-REC              PIC X(132).
011800 EJECT
011900*************************
012000 WORKING-STORAGE SECTION.
012100*************************
012200 01  FILLER                          PIC X(24)        VALUE
012300     "** PROGRAM RSKVDT1   **".
012400
012500*------------------ ALLOWED-HOSTS IN-MEMORY TABLE -----------------*
012600 COPY RSKHTBL.
012700
012800*------------------ CALLED-ROUTINE LINKAGE COPIES ----------------*
012900* RSKISST ALSO BRINGS IN WK-NRML (THE NORMALIZED SIGNAL BLOCK      *
013000* SHARED BY RSKVNRM'S OUTPUT, RSKVISS'S INPUT AND RSKVSCR'S       *
013100* INPUT) SO IT IS COPIED ONCE, HERE, AND PASSED TO ALL THREE.      *
013200*-----------------------------------------------------------------*
013300 COPY RSKISST.
013400
013500 COPY RSKSCRL.
013600
013700 COPY RSKDECL.
013800
013900 COPY RSKSIGL.
014000
014100*------------------- HOST-CHECK WORKING COPIES --------------------*
014200* TWO INDEPENDENT COPIES OF THE SAME LINKAGE LAYOUT - ONE FOR THE  *
014300* REFERRER-URL CHECK, ONE FOR THE PAGE-ORIGIN CHECK - QUALIFIED    *
014400* BY RECORD NAME BELOW SINCE THE FIELD NAMES REPEAT ON BOTH.      *
014500*-----------------------------------------------------------------*
014600 COPY RSKHSTL REPLACING ==WK-C-VHST-RECORD==
014700                     BY ==WK-C-VHST-REFERRER-RECORD==.
014800
014900 COPY RSKHSTL REPLACING ==WK-C-VHST-RECORD==
015000                     BY ==WK-C-VHST-ORIGIN-RECORD==.
015100 EJECT
015200*------------------ REPORT PRINT-LINE LAYOUTS ---------------------*
015300 01  WK-C-HEADING-LINE-1              PIC X(132).
015400 01  WK-C-HEADING-1 REDEFINES WK-C-HEADING-LINE-1.
015500     05  FILLER                       PIC X(01)  VALUE SPACES.
015600     05  FILLER                       PIC X(10)  VALUE "RSKVDT1".
015700     05  FILLER                       PIC X(40)  VALUE
015800         "RISK ENGINE BATCH SUMMARY".
015900     05  FILLER                       PIC X(20)  VALUE "RUN DATE".
016000     05  H1-RUN-DATE                  PIC X(08)  VALUE SPACES.
016100     05  FILLER                       PIC X(53)  VALUE SPACES.
016200
016300 01  WK-C-HEADING-LINE-2              PIC X(132).
016400 01  WK-C-HEADING-2 REDEFINES WK-C-HEADING-LINE-2.
016500     05  FILLER                       PIC X(01)  VALUE SPACES.
016600     05  FILLER                       PIC X(20)  VALUE "SESSION ID".
016700     05  FILLER                       PIC X(20)  VALUE "USER ID".
016800     05  FILLER                       PIC X(10)  VALUE "SCORE".
016900     05  FILLER                       PIC X(12)  VALUE "DECISION".
017000     05  FILLER                       PIC X(15)  VALUE "ISSUES FLAGGED".
017100     05  FILLER                       PIC X(54)  VALUE SPACES.
017200
017300 01  WK-C-DETAIL-LINE                 PIC X(132).
017400 01  WK-C-DETAIL-1 REDEFINES WK-C-DETAIL-LINE.
017500     05  FILLER                       PIC X(01)  VALUE SPACES.
017600     05  DL-SESSION-ID                PIC X(20).
017700     05  DL-USER-ID                   PIC X(20).
017800     05  DL-SCORE                     PIC ZZ9.
017900     05  FILLER                       PIC X(07)  VALUE SPACES.
018000     05  DL-DECISION                  PIC X(12).
018100     05  DL-ISSUE-COUNT               PIC ZZ9.
018200     05  FILLER                       PIC X(66)  VALUE SPACES.
018300
018400 01  WK-C-TOTALS-LINE-1               PIC X(132).
018500 01  WK-C-TOTALS-1 REDEFINES WK-C-TOTALS-LINE-1.
018600     05  FILLER                       PIC X(01)  VALUE SPACES.
018700     05  FILLER                       PIC X(24)  VALUE
018800         "SESSIONS PROCESSED . . .".
018900     05  TL-SESSIONS                  PIC ZZZ,ZZ9.
019000     05  FILLER                       PIC X(77)  VALUE SPACES.
019100
019200 01  WK-C-TOTALS-LINE-2               PIC X(132).
019300 01  WK-C-TOTALS-2 REDEFINES WK-C-TOTALS-LINE-2.
019400     05  FILLER                       PIC X(01)  VALUE SPACES.
019500     05  FILLER                       PIC X(24)  VALUE
019600         "ISSUES FLAGGED. . . . . ".
019700     05  TL-ISSUES                    PIC ZZZ,ZZ9.
019800     05  FILLER                       PIC X(77)  VALUE SPACES.
019900
020000 01  WK-C-TOTALS-LINE-3               PIC X(132).
020100 01  WK-C-TOTALS-3 REDEFINES WK-C-TOTALS-LINE-3.
020200     05  FILLER                       PIC X(01)  VALUE SPACES.
020300     05  FILLER                       PIC X(24)  VALUE
020400         "COUNT ALLOW . . . . . . ".
020500     05  TL-COUNT-ALLOW               PIC ZZZ,ZZ9.
020600     05  FILLER                       PIC X(10)  VALUE SPACES.
020700     05  FILLER                       PIC X(24)  VALUE
020800         "COUNT MFA . . . . . . . ".
020900     05  TL-COUNT-MFA                 PIC ZZZ,ZZ9.
021000     05  FILLER                       PIC X(10)  VALUE SPACES.
021100     05  FILLER                       PIC X(24)  VALUE
021200         "COUNT TERMINATE . . . . ".
021300     05  TL-COUNT-TERMINATE           PIC ZZZ,ZZ9.
021400     05  FILLER                       PIC X(19)  VALUE SPACES.
021500
021600 01  WK-C-TOTALS-LINE-4               PIC X(132).
021700 01  WK-C-TOTALS-4 REDEFINES WK-C-TOTALS-LINE-4.
021800     05  FILLER                       PIC X(01)  VALUE SPACES.
021900     05  FILLER                       PIC X(24)  VALUE
022000         "AVERAGE RISK SCORE. . . ".
022100     05  TL-AVERAGE-SCORE             PIC ZZ9.99.
022200     05  FILLER                       PIC X(77)  VALUE SPACES.
022300 EJECT
022400*------------------ PROGRAM WORKING STORAGE ---------------------*
022500 01  WK-N-WORK-AREA.
022600     05  WK-N-HOST-LOAD-SUB           PIC 9(05) COMP  VALUE 0.
022700     05  WK-N-ISS-SUB                 PIC 9(02) COMP  VALUE 0.
022800     05  WK-N-AVG-WHOLE               PIC 9(05) COMP  VALUE 0.
022900     05  WK-N-AVG-REMAIN-X100         PIC 9(09) COMP  VALUE 0.
023000     05  WK-N-AVG-SCALED              PIC 9(07)V99    VALUE 0.
023050     05  FILLER                       PIC X(02).
023100
023200 01  WK-N-WORK-AREA-ALT REDEFINES WK-N-WORK-AREA.
023300     05  WK-N-WORK-BYTE               PIC X(01) OCCURS 26 TIMES.
023400*                                RSK0058 - RAW-BYTE VIEW USED WHEN
023500*                                DUMPING THIS AREA UNDER TRACE.
023600
023700 COPY RSKCMWS.
023800 EJECT
023900*****************
024000 PROCEDURE DIVISION.
024100*****************
024200 MAIN-MODULE.
024300     PERFORM Z100-INITIALIZE-RUN
024400        THRU Z100-EX.
024500     PERFORM A100-LOAD-HOST-TABLE
024600        THRU A199-LOAD-HOST-TABLE-EX.
024700     PERFORM B000-PROCESS-SIGNALS
024800        THRU B099-PROCESS-SIGNALS-EX
024900        UNTIL WK-C-EOF-SIGNAL.
025000     PERFORM D000-PRINT-SUMMARY-REPORT
025100        THRU D099-PRINT-SUMMARY-REPORT-EX.
025200     PERFORM Z000-END-PROGRAM-ROUTINE
025300        THRU Z000-EX.
025400     STOP RUN.
025500
025600*-----------------------------------------------------------------*
025700 Z100-INITIALIZE-RUN.
025750*                                RSK0037 - Y2K REMEDIATION - THE
025760*                                SYSTEM DATE ACCEPT STILL RETURNS
025770*                                A 2-DIGIT YEAR, SO THE CENTURY IS
025780*                                WINDOWED HERE RATHER THAN TRUSTED
025790*                                TO THE OPERATING SYSTEM.
025800     ACCEPT   WK-C-RUN-YMD           FROM DATE.
025810     IF      WK-C-RUN-YMD(1:2)       < "50"
025820             MOVE "20"               TO    WK-C-RUN-CEN
025830     ELSE
025840             MOVE "19"               TO    WK-C-RUN-CEN.
025850
025860     OPEN INPUT  SIGNAL-FILE.
025870     IF      NOT WK-C-SUCCESSFUL
026000             DISPLAY "RSKVDT1 - OPEN FILE ERROR - SIGNAL-FILE".
026100
026200     OPEN INPUT  HOST-FILE.
026300     IF      NOT WK-C-SUCCESSFUL
026400             DISPLAY "RSKVDT1 - OPEN FILE ERROR - HOST-FILE".
026500
026600     OPEN OUTPUT DECISION-FILE.
026700     IF      NOT WK-C-SUCCESSFUL
026800             DISPLAY "RSKVDT1 - OPEN FILE ERROR - DECISION-FILE".
026900
027000     OPEN OUTPUT ISSUES-FILE.
027100     IF      NOT WK-C-SUCCESSFUL
027200             DISPLAY "RSKVDT1 - OPEN FILE ERROR - ISSUES-FILE".
027300
027400     OPEN OUTPUT REPORT-FILE.
027500     IF      NOT WK-C-SUCCESSFUL
027600             DISPLAY "RSKVDT1 - OPEN FILE ERROR - REPORT-FILE".
027700
027800 Z100-EX.
027900     EXIT.
028000*-----------------------------------------------------------------*
028100* RSK0022 - LOAD THE ALLOWED-HOSTS FILE INTO WK-C-HOST-ENTRY ONCE *
028200* AT STARTUP SO EVERY CALL TO RSKVHST SEARCHES AN IN-MEMORY TABLE *
028300* RATHER THAN RE-OPENING THE HOST FILE.                          *
028400*-----------------------------------------------------------------*
028500 A100-LOAD-HOST-TABLE.
028600     MOVE    0                       TO    WK-N-HOST-ENTRIES.
028700     READ    HOST-FILE
028800         AT END MOVE "Y"             TO    WK-C-EOF-HOST-SW.
028900
029000     PERFORM A110-LOAD-ONE-HOST
029100        UNTIL WK-C-EOF-HOST
029200        OR    WK-N-HOST-ENTRIES > 499.
029300
029400 A199-LOAD-HOST-TABLE-EX.
029500     EXIT.
029600*-----------------------------------------------------------------*
029700 A110-LOAD-ONE-HOST.
029800     ADD     1                       TO    WK-N-HOST-ENTRIES.
029900     MOVE    WK-N-HOST-ENTRIES       TO    WK-N-HOST-LOAD-SUB.
030000     MOVE    HOST-NAME               TO
030100             WK-C-HOST-ENTRY(WK-N-HOST-LOAD-SUB).
030110*    RSK0093 - FOLD THE ENTRY TO UPPER CASE ON LOAD SO IT LINES
030112*               UP WITH THE UPPER-CASED CANDIDATE HOSTNAME THAT
030114*               RSKVHST BUILDS BEFORE IT SEARCHES THIS TABLE.
030116     INSPECT  WK-C-HOST-ENTRY(WK-N-HOST-LOAD-SUB) CONVERTING
030118              "abcdefghijklmnopqrstuvwxyz" TO
030119              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030200
030300     READ    HOST-FILE
030400         AT END MOVE "Y"             TO    WK-C-EOF-HOST-SW.
030500
030600 A110-EX.
030700     EXIT.
030800*-----------------------------------------------------------------*
030900* ONE PASS OF THIS PARAGRAPH PROCESSES ONE SIGNAL RECORD FROM     *
031000* READ THROUGH WRITE THROUGH CONTROL TOTAL ACCUMULATION.          *
031100*-----------------------------------------------------------------*
031200 B000-PROCESS-SIGNALS.
031300     PERFORM B100-READ-SIGNAL
031400        THRU B199-READ-SIGNAL-EX.
031500
031600     IF      WK-C-EOF-SIGNAL
031700             GO TO B099-PROCESS-SIGNALS-EX.
031800
031900     PERFORM C100-NORMALIZE-SIGNALS
032000        THRU C199-NORMALIZE-SIGNALS-EX.
032100     PERFORM C200-CHECK-REFERRER-ORIGIN
032200        THRU C299-CHECK-REFERRER-ORIGIN-EX.
032300     PERFORM C300-DETECT-ISSUES
032400        THRU C399-DETECT-ISSUES-EX.
032500     PERFORM C400-COMPUTE-SCORE
032600        THRU C499-COMPUTE-SCORE-EX.
032700     PERFORM C500-DETERMINE-DECISION
032800        THRU C599-DETERMINE-DECISION-EX.
032900     PERFORM C600-BUILD-SIGNATURE
033000        THRU C699-BUILD-SIGNATURE-EX.
033100     PERFORM C700-WRITE-DECISION
033200        THRU C799-WRITE-DECISION-EX.
033300     PERFORM C800-WRITE-ISSUES
033400        THRU C899-WRITE-ISSUES-EX.
033500     PERFORM C900-PRINT-DETAIL-LINE
033600        THRU C999-PRINT-DETAIL-LINE-EX.
033700     PERFORM C950-ACCUMULATE-TOTALS
033800        THRU C959-ACCUMULATE-TOTALS-EX.
033900
034000 B099-PROCESS-SIGNALS-EX.
034100     EXIT.
034200*-----------------------------------------------------------------*
034300 B100-READ-SIGNAL.
034400     READ    SIGNAL-FILE
034500         AT END MOVE "Y"             TO    WK-C-EOF-SIGNAL-SW.
034600
034700     IF      NOT WK-C-EOF-SIGNAL
034800             ADD 1 TO WK-N-SESSIONS-READ.
034900
035000 B199-READ-SIGNAL-EX.
035100     EXIT.
035200*-----------------------------------------------------------------*
035300 C100-NORMALIZE-SIGNALS.
035400     CALL    "RSKVNRM"               USING SIGNAL-REC, WK-NRML.
035500
035600 C199-NORMALIZE-SIGNALS-EX.
035700     EXIT.
035800*-----------------------------------------------------------------*
035900* RSK0071 - REFERRER CHECK FIRST, THEN THE PAGE-ORIGIN CHECK -    *
036000* BOTH USE THE SAME CALLED ROUTINE, EACH WITH ITS OWN WORKING     *
036100* COPY SO ONE CALL CANNOT OVERWRITE THE OTHER'S RESULT.           *
036200*-----------------------------------------------------------------*
036300 C200-CHECK-REFERRER-ORIGIN.
036400     MOVE    WK-N-HOST-ENTRIES       TO
036500             WK-N-VHST-HOST-ENTRIES  OF WK-C-VHST-REFERRER-RECORD.
036600     MOVE    SIG-REFERRER-URL        TO
036700             WK-C-VHST-URL           OF WK-C-VHST-REFERRER-RECORD.
036800     PERFORM C210-COPY-HOST-TABLE-REF
036900        VARYING WK-N-HOST-LOAD-SUB FROM 1 BY 1
037000        UNTIL   WK-N-HOST-LOAD-SUB > WK-N-HOST-ENTRIES.
037100     CALL    "RSKVHST"               USING WK-C-VHST-REFERRER-RECORD.
037200     MOVE    WK-C-VHST-NOT-FROM-ORG OF WK-C-VHST-REFERRER-RECORD
037300                                     TO    NRM-REFERRER-NOT-FROM-ORG.
037400
037500     MOVE    WK-N-HOST-ENTRIES       TO
037600             WK-N-VHST-HOST-ENTRIES  OF WK-C-VHST-ORIGIN-RECORD.
037700     MOVE    SIG-PAGE-ORIGIN         TO
037800             WK-C-VHST-URL           OF WK-C-VHST-ORIGIN-RECORD.
037900     PERFORM C220-COPY-HOST-TABLE-ORG
038000        VARYING WK-N-HOST-LOAD-SUB FROM 1 BY 1
038100        UNTIL   WK-N-HOST-LOAD-SUB > WK-N-HOST-ENTRIES.
038200     CALL    "RSKVHST"               USING WK-C-VHST-ORIGIN-RECORD.
038300     MOVE    WK-C-VHST-NOT-FROM-ORG OF WK-C-VHST-ORIGIN-RECORD
038400                                     TO    NRM-PAGE-NOT-FROM-ORG.
038500
038600 C299-CHECK-REFERRER-ORIGIN-EX.
038700     EXIT.
038800*-----------------------------------------------------------------*
038900 C210-COPY-HOST-TABLE-REF.
039000     MOVE    WK-C-HOST-ENTRY(WK-N-HOST-LOAD-SUB)
039100                                     TO
039200             WK-C-VHST-HOST-TBL(WK-N-HOST-LOAD-SUB)
039300                                     OF WK-C-VHST-REFERRER-RECORD.
039400
039500 C210-EX.
039600     EXIT.
039700*-----------------------------------------------------------------*
039800 C220-COPY-HOST-TABLE-ORG.
039900     MOVE    WK-C-HOST-ENTRY(WK-N-HOST-LOAD-SUB)
040000                                     TO
040100             WK-C-VHST-HOST-TBL(WK-N-HOST-LOAD-SUB)
040200                                     OF WK-C-VHST-ORIGIN-RECORD.
040300
040400 C220-EX.
040500     EXIT.
040600*-----------------------------------------------------------------*
040700* RSK0014 - THE CSP FLAG IS TAKEN STRAIGHT FROM THE SIGNAL RECORD *
040800* SINCE IT IS NOT ONE OF THE NORMALIZED 0/1 FLAGS - RSKVISS TESTS *
040900* IT DIRECTLY.  THE SESSION-ID IS CARRIED THROUGH FOR TRACE ONLY. *
041000*-----------------------------------------------------------------*
041100 C300-DETECT-ISSUES.
041200     MOVE    SIG-SESSION-ID          TO    WK-C-VISS-SESSION-ID.
041300     MOVE    SIG-CSP-RESTRICTED      TO    WK-C-VISS-CSP-FLAG.
041400     CALL    "RSKVISS"               USING WK-C-VISS-INPUT,
041500                                           WK-NRML,
041600                                           WK-C-VISS-OUTPUT.
041700
041800 C399-DETECT-ISSUES-EX.
041900     EXIT.
042000*-----------------------------------------------------------------*
042100 C400-COMPUTE-SCORE.
042200     CALL    "RSKVSCR"               USING WK-NRML, WK-C-VSCR-OUTPUT.
042300
042400 C499-COMPUTE-SCORE-EX.
042500     EXIT.
042600*-----------------------------------------------------------------*
042700 C500-DETERMINE-DECISION.
042800     MOVE    WK-N-VSCR-RISK-SCORE    TO    WK-N-VDEC-RISK-SCORE.
042900     CALL    "RSKVDEC"               USING WK-C-VDEC-RECORD.
043000
043100 C599-DETERMINE-DECISION-EX.
043200     EXIT.
043300*-----------------------------------------------------------------*
043400* RSK0071 - THE DEVICE SIGNATURE IS FOLDED FROM THE FOUR RAW      *
043500* DEVICE-ATTRIBUTE FIELDS ON THE SIGNAL RECORD, NOT FROM ANY      *
043600* NORMALIZED VALUE - RSKVSIG READS THEM DIRECTLY OFF SIGNAL-REC.  *
043700*-----------------------------------------------------------------*
043800 C600-BUILD-SIGNATURE.
043900     MOVE    SIG-USER-AGENT          TO    WK-C-VSIG-USER-AGENT.
044000     MOVE    SIG-SCREEN-WIDTH        TO    WK-C-VSIG-SCREEN-WIDTH.
044100     MOVE    SIG-SCREEN-HEIGHT       TO    WK-C-VSIG-SCREEN-HEIGHT.
044200     MOVE    SIG-TIMEZONE            TO    WK-C-VSIG-TIMEZONE.
044300     CALL    "RSKVSIG"               USING WK-C-VSIG-RECORD.
044400
044500 C699-BUILD-SIGNATURE-EX.
044600     EXIT.
044700*-----------------------------------------------------------------*
044800 C700-WRITE-DECISION.
044900     MOVE    SIG-SESSION-ID          TO    DEC-SESSION-ID.
045000     MOVE    SIG-USER-ID             TO    DEC-USER-ID.
045100     MOVE    WK-N-VSCR-RISK-SCORE    TO    DEC-RISK-SCORE.
045200     MOVE    WK-C-VDEC-DECISION      TO    DEC-DECISION.
045300     MOVE    WK-C-VSIG-SIGNATURE     TO    DEC-DEVICE-SIGNATURE.
045500
045600     WRITE   DECISION-REC.
045700     IF      NOT WK-C-SUCCESSFUL
045800             DISPLAY "RSKVDT1 - WRITE DECISION-FILE ERROR".
045900
046000 C799-WRITE-DECISION-EX.
046100     EXIT.
046200*-----------------------------------------------------------------*
046300* RSK0014 - ONE ISSUELOG RECORD IS WRITTEN FOR EVERY ENTRY RSKVISS *
046400* PLACED IN THE OUTPUT TABLE - ZERO ENTRIES MEANS NO ISSUES WERE   *
046500* FLAGGED FOR THIS SESSION AND NOTHING IS WRITTEN.                 *
046600*-----------------------------------------------------------------*
046700 C800-WRITE-ISSUES.
046800     PERFORM C810-WRITE-ONE-ISSUE
046900        VARYING WK-N-ISS-SUB FROM 1 BY 1
047000        UNTIL   WK-N-ISS-SUB > WK-N-VISS-ISSUE-COUNT.
047100
047200 C899-WRITE-ISSUES-EX.
047300     EXIT.
047400*-----------------------------------------------------------------*
047500 C810-WRITE-ONE-ISSUE.
047600     MOVE    SIG-SESSION-ID          TO    ISS-SESSION-ID.
047700     MOVE    WK-C-VISS-ISS-CODE(WK-N-ISS-SUB)     TO ISS-CODE.
047800     MOVE    WK-C-VISS-ISS-SEVERITY(WK-N-ISS-SUB) TO ISS-SEVERITY.
047900     MOVE    WK-C-VISS-ISS-DESC(WK-N-ISS-SUB)     TO ISS-DESCRIPTION.
048000
048100     WRITE   ISSUES-FILE-REC.
048200     IF      NOT WK-C-SUCCESSFUL
048300             DISPLAY "RSKVDT1 - WRITE ISSUES-FILE ERROR".
048400
048500 C810-EX.
048600     EXIT.
048700*-----------------------------------------------------------------*
048800 C900-PRINT-DETAIL-LINE.
048900     MOVE    SIG-SESSION-ID          TO    DL-SESSION-ID.
049000     MOVE    SIG-USER-ID             TO    DL-USER-ID.
049100     MOVE    WK-N-VSCR-RISK-SCORE    TO    DL-SCORE.
049200     MOVE    WK-C-VDEC-DECISION      TO    DL-DECISION.
049300     MOVE    WK-N-VISS-ISSUE-COUNT   TO    DL-ISSUE-COUNT.
049400
049500     WRITE   REPORT-FILE-REC         FROM  WK-C-DETAIL-LINE.
049600     IF      NOT WK-C-SUCCESSFUL
049700             DISPLAY "RSKVDT1 - WRITE REPORT-FILE ERROR".
049800
049900 C999-PRINT-DETAIL-LINE-EX.
050000     EXIT.
050100*-----------------------------------------------------------------*
050200 C950-ACCUMULATE-TOTALS.
050300     ADD     WK-N-VISS-ISSUE-COUNT   TO    WK-N-ISSUES-WRITTEN.
050400     ADD     WK-N-VSCR-RISK-SCORE    TO    WK-N-SCORE-SUM.
050500
050600     IF      WK-C-VDEC-DECISION      = "ALLOW"
050700             ADD 1 TO WK-N-COUNT-ALLOW
050800     ELSE
050900     IF      WK-C-VDEC-DECISION      = "MFA"
051000             ADD 1 TO WK-N-COUNT-MFA
051100     ELSE
051200             ADD 1 TO WK-N-COUNT-TERMINATE.
051300
051400 C959-ACCUMULATE-TOTALS-EX.
051500     EXIT.
051600*-----------------------------------------------------------------*
051700* RSK0058 - AVERAGE RISK SCORE IS ROUNDED HALF-UP TO TWO DECIMALS, *
051800* ZERO WHEN NO SESSIONS WERE PROCESSED (AVOIDS A DIVIDE BY ZERO). *
051900*-----------------------------------------------------------------*
052000 D000-PRINT-SUMMARY-REPORT.
052100     MOVE    WK-C-RUN-CEN            TO    H1-RUN-DATE(1:2).
052200     MOVE    WK-C-RUN-YMD            TO    H1-RUN-DATE(3:6).
052300     WRITE   REPORT-FILE-REC         FROM  WK-C-HEADING-LINE-1.
052400     WRITE   REPORT-FILE-REC         FROM  WK-C-HEADING-LINE-2.
052500
052600     MOVE    0                       TO    WK-N-AVG-WHOLE.
052700     MOVE    0                       TO    WK-N-AVG-SCALED.
052800     IF      WK-N-SESSIONS-READ      > 0
052900             DIVIDE WK-N-SCORE-SUM   BY    WK-N-SESSIONS-READ
053000                     GIVING WK-N-AVG-SCALED ROUNDED.
053100
053200     MOVE    WK-N-SESSIONS-READ      TO    TL-SESSIONS.
053300     MOVE    WK-N-ISSUES-WRITTEN     TO    TL-ISSUES.
053400     MOVE    WK-N-COUNT-ALLOW        TO    TL-COUNT-ALLOW.
053500     MOVE    WK-N-COUNT-MFA          TO    TL-COUNT-MFA.
053600     MOVE    WK-N-COUNT-TERMINATE    TO    TL-COUNT-TERMINATE.
053700     MOVE    WK-N-AVG-SCALED         TO    TL-AVERAGE-SCORE.
053800
053900     PERFORM D050-PRINT-TOTALS
054000        THRU D050-EX.
054100
054200 D099-PRINT-SUMMARY-REPORT-EX.
054300     EXIT.
054400*-----------------------------------------------------------------*
054500 D050-PRINT-TOTALS.
054600     WRITE   REPORT-FILE-REC         FROM  WK-C-TOTALS-LINE-1.
054700     WRITE   REPORT-FILE-REC         FROM  WK-C-TOTALS-LINE-2.
054800     WRITE   REPORT-FILE-REC         FROM  WK-C-TOTALS-LINE-3.
054900     WRITE   REPORT-FILE-REC         FROM  WK-C-TOTALS-LINE-4.
055000
055100 D050-EX.
055200     EXIT.
055300*-----------------------------------------------------------------*
055400 Z000-END-PROGRAM-ROUTINE.
055500     CLOSE   SIGNAL-FILE.
055600     IF      NOT WK-C-SUCCESSFUL
055700             DISPLAY "RSKVDT1 - CLOSE FILE-ERROR - SIGNAL-FILE".
055800
055900     CLOSE   HOST-FILE.
056000     IF      NOT WK-C-SUCCESSFUL
056100             DISPLAY "RSKVDT1 - CLOSE FILE-ERROR - HOST-FILE".
056200
056300     CLOSE   DECISION-FILE.
056400     IF      NOT WK-C-SUCCESSFUL
056500             DISPLAY "RSKVDT1 - CLOSE FILE-ERROR - DECISION-FILE".
056600
056700     CLOSE   ISSUES-FILE.
056800     IF      NOT WK-C-SUCCESSFUL
056900             DISPLAY "RSKVDT1 - CLOSE FILE-ERROR - ISSUES-FILE".
057000
057100     CLOSE   REPORT-FILE.
057200     IF      NOT WK-C-SUCCESSFUL
057300             DISPLAY "RSKVDT1 - CLOSE FILE-ERROR - REPORT-FILE".
057400
057500 Z000-EX.
057600     EXIT.
057700
057800******************************************************************
057900*************** END OF PROGRAM SOURCE - RSKVDT1 *****************
058000******************************************************************
