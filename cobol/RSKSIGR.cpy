000100******************************************************************
000200*                                                                *
000300*    RSKSIGR  -  SIGNAL INPUT RECORD                             *
000400*    ONE RECORD PER LOGIN SESSION, AS COLLECTED BY THE BROWSER   *
000500*    SIGNAL-CAPTURE SCRIPT AND HANDED TO THE RISK ENGINE BATCH.  *
000600*                                                                *
000700*    I-O FORMAT: SIGNAL-REC  FROM FILE SIGNALIN                  *
000800*                                                                *
000900******************************************************************
001000* HISTORY OF MODIFICATION:                                       *
001100******************************************************************
001200* RSK0001 09/03/1994 EJT    - INITIAL VERSION.                   *
001300*----------------------------------------------------------------*
001400* RSK0022 14/07/1997 MFT    - ADDED SIG-FETCH-OVERRIDDEN AND     *
001500*                             SIG-CSP-RESTRICTED FLAGS FOR THE   *
001600*                             CONTENT-SECURITY-POLICY CHECK.     *
001700*----------------------------------------------------------------*
001800* RSK0037 04/02/1999 RJH    - Y2K REMEDIATION - NO DATE FIELDS   *
001900*                             ON THIS RECORD, REVIEWED AND       *
002000*                             CLOSED WITH NO CHANGE.             *
002100*----------------------------------------------------------------*
002200* RSK0071 30/09/2004 SCT    - REQ 4471 - ADDED IFRAME COUNT      *
002300*                             REDEFINITION FOR THE SCORING TABLE *
002400*                             WALK IN RSKVSCR.                   *
002410*----------------------------------------------------------------*
002420* RSK0094 19/03/2009 PAK    - REQ 6117 - DROPPED THE TRAILING    *
002430*                             FILLER PIC X(03) PAD.  SESSION ID  *
002440*                             THROUGH TIMEZONE ALREADY TOTAL 260 *
002450*                             BYTES, THE DOCUMENTED RECORD       *
002460*                             LENGTH FOR SIGNALIN; THE PAD WAS   *
002470*                             PUSHING THE FD TO 263 AND DRIFTING *
002480*                             EVERY READ AFTER THE FIRST.        *
002500*----------------------------------------------------------------*
002600       01  SIGNAL-REC.
002700           05  SIG-SESSION-ID          PIC X(20).
002800*                                SESSION IDENTIFIER
002900           05  SIG-USER-ID             PIC X(20).
003000*                                USER IDENTIFIER
003100           05  SIG-AUTOMATION-FLAGS.
003200               10  SIG-WEBDRIVER-FLAG      PIC X(01).
003300*                                NAVIGATOR.WEBDRIVER = TRUE
003400               10  SIG-WEBDRIVER-SCRIPT-FN PIC X(01).
003500*                                WEBDRIVER SCRIPT FUNCTION FOUND
003600               10  SIG-FUNCTION-TAMPERED   PIC X(01).
003700*                                FUNCTION.PROTOTYPE.TOSTRING
003800*                                TAMPERED WITH
003900               10  SIG-IFRAME-MISMATCH     PIC X(01).
004000*                                MAIN WINDOW / IFRAME UA MISMATCH
004100               10  SIG-HEADLESS-BROWSER    PIC X(01).
004200*                                ZERO PLUGINS AND MIMETYPES
004300               10  SIG-STORAGE-BLOCKED     PIC X(01).
004400*                                STORAGE OR COOKIES BLOCKED
004500               10  SIG-FETCH-OVERRIDDEN    PIC X(01).
004600*                                FETCH API OVERRIDDEN
004700               10  SIG-CSP-RESTRICTED      PIC X(01).
004800*                                CSP RESTRICTS INLINE SCRIPTS
004900           05  SIG-IFRAME-COUNTS.
005000               10  SIG-IFRAME-TOTAL        PIC 9(03).
005100*                                TOTAL IFRAMES ON PAGE
005200               10  SIG-IFRAME-HIDDEN       PIC 9(03).
005300*                                HIDDEN IFRAMES
005400               10  SIG-IFRAME-OFFSCREEN    PIC 9(03).
005500*                                OFFSCREEN IFRAMES
005600               10  SIG-IFRAME-CROSS-ORIGIN PIC 9(03).
005700*                                CROSS-ORIGIN IFRAMES
005800               10  SIG-IFRAME-NOT-FROM-ORG PIC 9(03).
005900*                                IFRAME HOST NOT AN ORG HOST
006000           05  SIG-IFRAME-COUNTS-TBL REDEFINES SIG-IFRAME-COUNTS.
006100               10  SIG-IFRAME-CT           PIC 9(03) OCCURS 5 TIMES.
006200*                                RSK0071 - TABLE VIEW OF THE FIVE
006300*                                IFRAME COUNTS ABOVE, WALKED BY
006400*                                RSKVSCR WHEN BUILDING THE SCORE.
006500           05  SIG-CLICK-INTERVAL-AVG  PIC 9(05)V99.
006600*                                AVG CLICK INTERVAL, MS (0=NONE)
006700           05  SIG-PAGE-ORIGIN         PIC X(60).
006800*                                PAGE ORIGIN URL
006900           05  SIG-REFERRER-URL        PIC X(60).
007000*                                REFERRER URL (BLANK = DIRECT)
007100           05  SIG-DEVICE-ATTRIBUTES.
007200               10  SIG-USER-AGENT          PIC X(40).
007300*                                USER AGENT STRING (TRUNCATED)
007400               10  SIG-SCREEN-WIDTH        PIC 9(05).
007500*                                SCREEN WIDTH, PIXELS
007600               10  SIG-SCREEN-HEIGHT       PIC 9(05).
007700*                                SCREEN HEIGHT, PIXELS
007800               10  SIG-TIMEZONE            PIC X(20).
007900*                                TIMEZONE NAME
008000           05  SIG-DEVICE-ATTR-ALPHA REDEFINES SIG-DEVICE-ATTRIBUTES.
008100               10  SIG-DEVICE-ALPHA-CHARS  PIC X(01) OCCURS 70 TIMES.
008200*                                RSK0071 - CHARACTER TABLE VIEW OF
008300*                                THE DEVICE BLOCK, WALKED BY
008400*                                RSKVSIG WHEN FOLDING THE
008500*                                DEVICE SIGNATURE CHECKSUM.
008550*                                SESSION ID THROUGH TIMEZONE ABOVE
008560*                                ALREADY TOTAL 260 BYTES - NO
008570*                                TRAILING FILLER NEEDED OR ADDED.
