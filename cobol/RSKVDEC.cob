000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RSKVDEC.
000500 AUTHOR.         M FONTAINE TAY.
000600 INSTALLATION.   RISK ENGINEERING - BATCH FRAUD DETECTION.
000700 DATE-WRITTEN.   22 NOV 1996.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  SUBROUTINE - DECISION BAND LOOKUP.
001200*               MAPS THE RISK SCORE COMPUTED BY RSKVSCR TO ONE
001300*               OF THE THREE DECISION BANDS - ALLOW, MFA OR
001400*               TERMINATE.  THE CALLER (RSKVDT1) IS RESPONSIBLE
001500*               FOR WRITING THE DECISION LOG RECORD.
001600*=================================================================
001700*
001800* HISTORY OF MODIFICATION:
001900*
002000*=================================================================
002100*
002200* TAG      DEV    DATE        DESCRIPTION
002300*
002400*-----------------------------------------------------------------
002500*
002600* RSK0014  MFT    22/11/1996 - INITIAL VERSION - TWO BAND CUTS,
002700*                               ALLOW/REVIEW/DENY NAMING.
002800*-----------------------------------------------------------------
002900*
003000* RSK0037  RJH    04/02/1999 - Y2K REMEDIATION - REVIEWED, THIS
003100*                               PROGRAM HOLDS NO DATE FIELDS,
003200*                               CLOSED WITH NO CHANGE.
003300*-----------------------------------------------------------------
003400*
003500* RSK0071  SCT    30/09/2004 - REQ 4471 - RENAMED THE DECISION
003600*                               BANDS TO ALLOW/MFA/TERMINATE TO
003700*                               MATCH THE ON-LINE RISK ENGINE'S
003800*                               TERMS; CUT POINTS NOW 30 AND 70.
003900*-----------------------------------------------------------------
004000*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700*************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM RSKVDEC   **".
006200
006300*------------------ DECISION BAND CUT-POINTS TABLE ---------------*
006400 01  WK-C-BAND-CUT-TABLE.
006500     05  WK-N-BAND-LOW-CUT           PIC 9(03) COMP VALUE 30.
006600     05  WK-N-BAND-HIGH-CUT          PIC 9(03) COMP VALUE 70.
006700
006800 01  WK-C-BAND-CUT-ALT REDEFINES WK-C-BAND-CUT-TABLE.
006900     05  WK-C-BAND-CUT-BYTE          PIC X(01) OCCURS 4 TIMES.
007000*                                RSK0071 - RAW-BYTE VIEW USED WHEN
007100*                                DUMPING THIS AREA UNDER TRACE.
007200
007300*------------------- DECISION NAME CONSTANTS ----------------------*
007400 01  WK-C-DECISION-NAMES.
007500     05  WK-C-DECISION-ALLOW         PIC X(10) VALUE "ALLOW".
007600     05  WK-C-DECISION-MFA           PIC X(10) VALUE "MFA".
007700     05  WK-C-DECISION-TERMINATE     PIC X(10) VALUE "TERMINATE".
007800
007900 01  WK-C-DECISION-NAMES-TBL REDEFINES WK-C-DECISION-NAMES.
008000     05  WK-C-DECISION-NAME OCCURS 3 TIMES  PIC X(10).
008050
008060 01  WK-C-DECISION-CHAR-TBL REDEFINES WK-C-DECISION-NAMES.
008070     05  WK-C-DECISION-CHAR          PIC X(01) OCCURS 30 TIMES.
008100
008200 COPY RSKCMWS.
008300
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY RSKDECL.
008800 EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-C-VDEC-RECORD.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM A100-DETERMINE-DECISION
009400        THRU A199-DETERMINE-DECISION-EX.
009500     EXIT PROGRAM.
009600
009700*-----------------------------------------------------------------*
009800* RSK0071 - SCORE < 30 = ALLOW, 30 THRU 69 = MFA, >= 70 =         *
009900* TERMINATE.  THE CUT POINTS ARE HELD IN THE TABLE ABOVE SO A     *
010000* FUTURE POLICY CHANGE TOUCHES ONLY THE WORKING-STORAGE VALUES.   *
010100*-----------------------------------------------------------------*
010200 A100-DETERMINE-DECISION.
010300     IF      WK-N-VDEC-RISK-SCORE     < WK-N-BAND-LOW-CUT
010400             MOVE WK-C-DECISION-ALLOW     TO WK-C-VDEC-DECISION
010500     ELSE
010600     IF      WK-N-VDEC-RISK-SCORE     < WK-N-BAND-HIGH-CUT
010700             MOVE WK-C-DECISION-MFA       TO WK-C-VDEC-DECISION
010800     ELSE
010900             MOVE WK-C-DECISION-TERMINATE TO WK-C-VDEC-DECISION.
011000
011100 A199-DETERMINE-DECISION-EX.
011200     EXIT.
011300
011400******************************************************************
011500*************** END OF PROGRAM SOURCE - RSKVDEC *****************
011600******************************************************************
